000100* *******************************************
000200*   FD For Sensor-Cache File                 *
000300* *******************************************
000400* 
000500*  11/02/26 hjc - Created.
000600* 
000700 fd  HP-Cache-File.
000800 copy "wshpcache.cob".
000900* 
