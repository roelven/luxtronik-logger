000100* *******************************************
000200*                                           *
000300*   Field Definition For Disk-Path Entries  *
000400*      Written at 05 so callers can use it   *
000500*      either as a single 01 record (file    *
000600*      read) or nested under an OCCURS table *
000700*      (passed to hpmaps08) - same habit as  *
000800*      wspyded Ded-Sys-Data-Blocks.          *
000900* *******************************************
001000*   Entry size 84 bytes, padded to 100.
001100* 
001200*  12/02/26 hjc - Created.
001300* 
001400     05  DP-Path                pic x(60).
001405*                                     storage path name
001500     05  DP-Total-Kb             pic 9(12).
001505*                                     total capacity
001600     05  DP-Used-Kb              pic 9(12).
001605*                                     used capacity
001700     05  filler                  pic x(16).
001800* 
