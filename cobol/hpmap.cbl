000100****************************************************************
000200*                                                               *
000300*              Heat Pump Logger    Mapped Report                *
000400*        Decodes raw sensor values to engineering units and     *
000500*            text via the header/mapping table                  *
000600*                                                                *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             hpmap.
001300 author.                 J B Kinnell, for Kestrel Data Systems.
001400 installation.           Kestrel Data Systems, Heat-Pump Logging.
001500 date-written.           20/02/1984.
001600 date-compiled.
001700 security.               Copyright (C) 1984-2026, Kestrel Data
001800*                        Systems.  All rights reserved.
001900*
002000*    Remarks.            Reads the whole sensor cache, one
002100*                        snapshot (one timestamp) at a time, and
002200*                        for every column in the mapping table
002300*                        decodes the raw value for that column's
002400*                        sensor key into engineering units or
002500*                        plain text.  Writes one semicolon
002600*                        delimited row per snapshot.  Once every
002700*                        snapshot has been mapped the cache is
002800*                        cleared, the same way the old export
002900*                        jobs emptied the transaction file they
003000*                        had just posted.
003100*
003200*    Called modules.     None.
003300*    Files used.
003400*                        HP-Cache-File.    Sensor cache, in.
003500*                        HP-Mapping-File.  Header/mapping table.
003600*                        HP-Mapped-File.   Mapped-report output.
003700*                        HP-Cache-File (reopened output to clear).
003800*    Error messages used.
003900*                        HP008  -  Mapped report row count.
004000*
004100* Changes:
004200* 20/02/84 jbk -     Created.
004300* 11/07/85 hjc -     Calculations group now tried before
004400*                    Parameters group on a lookup, was the
004500*                    other way round and picked up stale
004600*                    Parameters copies of Calculations values.
004700* 02/02/91 pqr -     Unmapped header now emits a blank column
004800*                    instead of skipping the column, was
004900*                    shifting every later column left by one.
005000* 08/11/98 lmf -     Year 2000 review - Datum is DD.MM.YYYY
005100*                    built from the snapshot's own 4-digit year
005200*                    text, nothing to change.
005300* 23/05/99 hjc -     Confirmed Y2K sign-off, see SY-Y2K-LOG.
005400* 19/09/09 lmf -     Cache is now cleared after a successful
005500*                    write, was left in place and re-mapped on
005600*                    the next run.
005700* 20/02/26 hjc -     Re-pointed at the current wshp*/selhpcache/
005800*                    fdhpcache copybook set.
005900*
006000****************************************************************
006100*
006200 environment             division.
006300*===============================
006400*
006500 configuration           section.
006600 source-computer.        GENERIC.
006700 object-computer.        GENERIC.
006800 special-names.
006900     C01 is TOP-OF-FORM
007000     CLASS HP-ALPHA-CLASS is "A" thru "Z"
007100     UPSI-0 ON STATUS IS HP-TRACE-ON.
007200*
007300 input-output            section.
007400 file-control.
007500     copy "selhpcache.cob".
007600*
007700     select   HP-Mapping-File
007800              assign       "MAPPING-FILE"
007900              organization line sequential
008000              status       HPM-File-Status.
008100*
008200     select   HP-Mapped-File
008300              assign       HP-Mapped-File-Name
008400              organization line sequential
008500              status       HPR-File-Status.
008600*
008700     select   HP-Run-Log
008800              assign       "RUN-LOG"
008900              organization line sequential
009000              status       HPL-File-Status.
009100*
009200 data                    division.
009300*===============================
009400*
009500 file                    section.
009600*-----------------------
009700*
009800     copy "fdhpcache.cob".
009900*
010000 fd  HP-Mapping-File.
010100 01  HP-Mapping-Rec.
010200     03  MAP-Header          pic x(30).
010300     03  MAP-Sensor-Key      pic x(40).
010400     03  MAP-Data-Type       pic x(16).
010500     03  filler              pic x(4).
010600*
010700 fd  HP-Mapped-File.
010800 01  HP-Mapped-Rec           pic x(2000).
010900*
011000 fd  HP-Run-Log.
011100 01  HPL-Log-Line            pic x(100).
011200*
011300 working-storage section.
011400*-----------------------
011500*
011600 77  HPC-File-Status         pic xx.
011700 77  HPM-File-Status         pic xx.
011800 77  HPR-File-Status         pic xx.
011900 77  HPL-File-Status         pic xx.
012000*
012100 01  HP-Mapped-File-Name     pic x(20).
012200*
012300 01  WS-Flags.
012400     03  WS-Cache-Eof        pic x        value "N".
012500     03  WS-Map-Eof          pic x        value "N".
012600     03  WS-Snap-Pending     pic x        value "N".
012700     03  filler              pic x(1).
012800*
012900 01  WS-Flags-Dump redefines WS-Flags.
013000     03  filler              pic x(4).
013100*
013200 01  WS-Counters.
013300     03  WS-Map-Count        pic 9(3)     comp.
013400     03  WS-Reading-Count    pic 9(4)     comp.
013500     03  WS-Idx1             pic 9(3)     comp.
013600     03  WS-Idx2             pic 9(4)     comp.
013700     03  WS-Row-Count        pic 9(7)     comp.
013800     03  filler              pic x(1).
013900*
014000 01  WS-Counters-Dump redefines WS-Counters.
014100     03  filler              pic x(22).
014200*
014300 01  WS-Run-Date-Raw.
014400     03  WS-Run-YY           pic 9(2).
014500     03  WS-Run-MM           pic 9(2).
014600     03  WS-Run-DD           pic 9(2).
014700     03  filler              pic x(1).
014800*
014900 77  WS-Run-Century          pic 9(2)     comp.
015000 01  WS-Run-Date-Full        pic x(10).
015100*
015200 01  WS-Map-Table.
015300     03  WS-Map-Entry occurs 30 times
015400                  indexed by WS-Map-Idx.
015500         05  WS-Map-Header    pic x(30).
015600         05  WS-Map-Key       pic x(40).
015700         05  WS-Map-Type      pic x(16).
015800         05  filler           pic x(1).
015900*
016000 01  WS-Map-Table-Dump redefines WS-Map-Table.
016100     03  filler              pic x(2610).
016200*
016300 01  WS-Snap-Table.
016400     03  WS-Snap-Entry occurs 600 times
016500                  indexed by WS-Snap-Idx.
016600         05  WS-Snap-Key      pic x(40).
016700         05  WS-Snap-Group    pic x(14).
016800         05  WS-Snap-Value    pic S9(7)v99.
016900         05  filler           pic x(1).
017000*
017100 01  WS-Snap-Table-Dump redefines WS-Snap-Table.
017200     03  filler              pic x(38400).
017300*
017400 01  WS-Snap-Timestamp       pic x(19).
017500 01  WS-Next-Timestamp       pic x(19).
017600*
017700 01  WS-Datum                pic x(10).
017800 01  WS-Uhrzeit              pic x(8).
017900*
018000 01  WS-Celsius-Disp         pic -(5)9.9.
018050*  03/03/26 rdm - RAW gets its own 2-decimal edited field, was
018060*                 reusing WS-Celsius-Disp (1 decimal) and
018070*                 silently dropping the value's second decimal
018080*                 digit - RAW is supposed to pass the value
018090*                 through unchanged, not round it.
018095 01  WS-Raw-Disp             pic -(5)9.99.
018100*
018200 01  WS-Text-Work            pic x(30).
018300*
018400 01  WS-Out-Col              pic x(30).
018500*
018600 01  WS-Msg-Line.
018700     03  WS-Msg-Stamp        pic x(19).
018800     03  filler              pic x.
018900     03  WS-Msg-Text         pic x(80).
019000*
019100 procedure division.
019200*=========================================================
019300*
019400 AA000-Main                  section.
019500***********************************
019600     perform  AA010-Open-Files.
019700     perform  AA020-Build-Run-Date.
019800     perform  AA030-Load-Map-Table.
019900*
020000     move     zero to WS-Row-Count.
020100     perform  AA040-Read-One-Cache-Rec.
020200*
020300     perform  AA050-Process-One-Snapshot
020400              until    WS-Cache-Eof = "Y".
020500*
020600     close    HP-Mapped-File.
020700*
020800     perform  AA090-Clear-Cache.
020900*
021000     move     WS-Row-Count to WS-Msg-Text (30:7).
021100     move     "HP008 - mapped report rows written "
021200              to WS-Msg-Text (1:36).
021300     perform  ZZ010-Write-Log.
021400*
021500     perform  AA900-Close-Files.
021600     goback.
021700*
021800 AA000-Exit.  exit section.
021900*
022000 AA010-Open-Files            section.
022100*********************************
022200     open     extend HP-Run-Log.
022300     if       HPL-File-Status = "05" or "35"
022400              open output HP-Run-Log.
022500*
022600     open     input HP-Mapping-File.
022700     open     input HP-Cache-File.
022800*
022900 AA010-Exit.  exit section.
023000*
023100 AA020-Build-Run-Date         section.
023200*********************************
023300     accept   WS-Run-Date-Raw from date.
023400     if       WS-Run-YY < 50
023500              move 20 to WS-Run-Century
023600     else
023700              move 19 to WS-Run-Century.
023800*
023900     move     WS-Run-Century to WS-Run-Date-Full (1:2).
024000     move     WS-Run-YY      to WS-Run-Date-Full (3:2).
024100     move     "-"            to WS-Run-Date-Full (5:1).
024200     move     WS-Run-MM      to WS-Run-Date-Full (6:2).
024300     move     "-"            to WS-Run-Date-Full (8:1).
024400     move     WS-Run-DD      to WS-Run-Date-Full (9:2).
024500*
024600*  03/03/26 rdm - File name now matches the spec's literal
024700*                 pattern - no "HP-" prefix, extension lower
024800*                 case, was "HP-<date>.CSV".
024900     string   WS-Run-Date-Full ".csv"
025000              delimited by size into HP-Mapped-File-Name.
025100*
025200 AA020-Exit.  exit section.
025300*
025400 AA030-Load-Map-Table         section.
025500*********************************
025600     move     zero to WS-Map-Count.
025700*
025800     perform  AA035-Read-One-Map-Rec.
025900     perform  AA037-Store-One-Map-Rec
026000              until    WS-Map-Eof = "Y".
026100*
026200     close    HP-Mapping-File.
026300     open     output HP-Mapped-File.
026400*
026500 AA030-Exit.  exit section.
026600*
026700 AA035-Read-One-Map-Rec       section.
026800*********************************
026900     read     HP-Mapping-File
027000              at end
027100              move "Y" to WS-Map-Eof
027200              go to AA035-Exit.
027300*
027400 AA035-Exit.  exit section.
027500*
027600 AA037-Store-One-Map-Rec      section.
027700*********************************
027800     if       WS-Map-Count < 30
027900              add 1 to WS-Map-Count
028000              set  WS-Map-Idx to WS-Map-Count
028100              move MAP-Header to WS-Map-Header (WS-Map-Idx)
028200              move MAP-Sensor-Key to WS-Map-Key (WS-Map-Idx)
028300              move MAP-Data-Type to WS-Map-Type (WS-Map-Idx).
028400*
028500     perform  AA035-Read-One-Map-Rec.
028600*
028700 AA037-Exit.  exit section.
028800*
028900 AA040-Read-One-Cache-Rec     section.
029000*********************************
029100     read     HP-Cache-File
029200              at end
029300              move "Y" to WS-Cache-Eof
029400              go to AA040-Exit.
029500*
029600     move     HPC-Timestamp to WS-Next-Timestamp.
029700*
029800 AA040-Exit.  exit section.
029900*
030000 AA050-Process-One-Snapshot   section.
030100*********************************
030200*
030300* The cache is sorted ascending by timestamp then sensor key,
030400* so every reading for one snapshot arrives together - we hold
030500* them in WS-Snap-Table until the timestamp changes, then build
030600* and write the one mapped row for that snapshot.
030700*
030800     move     WS-Next-Timestamp to WS-Snap-Timestamp.
030900     move     zero to WS-Reading-Count.
031000*
031100     perform  AA055-Take-One-Reading
031200              until    WS-Cache-Eof = "Y"
031300              or       WS-Next-Timestamp not = WS-Snap-Timestamp.
031400*
031500     perform  AA060-Build-Mapped-Row.
031600     add      1 to WS-Row-Count.
031700*
031800 AA050-Exit.  exit section.
031900*
032000 AA055-Take-One-Reading       section.
032100*********************************
032200     if       WS-Reading-Count < 600
032300              add 1 to WS-Reading-Count
032400              set  WS-Snap-Idx to WS-Reading-Count
032500              move HPC-Sensor-Key to WS-Snap-Key (WS-Snap-Idx)
032600              move HPC-Group to WS-Snap-Group (WS-Snap-Idx)
032700              move HPC-Value to WS-Snap-Value (WS-Snap-Idx).
032800*
032900     perform  AA040-Read-One-Cache-Rec.
033000*
033100 AA055-Exit.  exit section.
033200*
033300 AA060-Build-Mapped-Row       section.
033400*********************************
033500     move     WS-Snap-Timestamp (9:2) to WS-Datum (1:2).
033600     move     "."                     to WS-Datum (3:1).
033700     move     WS-Snap-Timestamp (6:2) to WS-Datum (4:2).
033800     move     "."                     to WS-Datum (6:1).
033900     move     WS-Snap-Timestamp (1:4) to WS-Datum (7:4).
034000*
034100     move     WS-Snap-Timestamp (12:8) to WS-Uhrzeit.
034200*
034300     string   WS-Datum ";" WS-Uhrzeit
034400              delimited by size into HP-Mapped-Rec.
034500*
034600     if       WS-Row-Count = zero
034700              perform BB010-Write-Header.
034800*
034900     perform  BB020-Add-One-Column
035000              varying WS-Map-Idx from 1 by 1
035100              until   WS-Map-Idx > WS-Map-Count.
035200*
035300     write    HP-Mapped-Rec.
035400*
035500 AA060-Exit.  exit section.
035600*
035700 BB010-Write-Header           section.
035800*********************************
035900     move     "Datum;Uhrzeit" to HP-Mapped-Rec.
036000     perform  BB015-Add-One-Heading
036100              varying WS-Map-Idx from 1 by 1
036200              until   WS-Map-Idx > WS-Map-Count.
036300     write    HP-Mapped-Rec.
036400     move     spaces to HP-Mapped-Rec.
036500*
036600 BB010-Exit.  exit section.
036700*
036800 BB015-Add-One-Heading        section.
036900*********************************
037000     string   HP-Mapped-Rec delimited by size
037100              ";" delimited by size
037200              WS-Map-Header (WS-Map-Idx) delimited by space
037300              into HP-Mapped-Rec.
037400*
037500 BB015-Exit.  exit section.
037600*
037700 BB020-Add-One-Column         section.
037800*********************************
037900     perform  BB030-Find-Sensor-Value.
038000     perform  BB040-Transform-Value.
038100*
038200     string   HP-Mapped-Rec delimited by size
038300              ";" delimited by size
038400              WS-Out-Col delimited by space
038500              into HP-Mapped-Rec.
038600*
038700 BB020-Exit.  exit section.
038800*
038900 BB030-Find-Sensor-Value      section.
039000*********************************
039100*
039200* Calculations group is tried first, Parameters second - a
039300* sensor key can legitimately appear in both and Calculations
039400* holds the live engineering figure.
039500*
039600     move     zero to WS-Idx2.
039700     move     "N" to WS-Snap-Pending.
039800*
039900     perform  BB033-Scan-For-Group
040000              varying WS-Idx1 from 1 by 1
040100              until   WS-Idx1 > 2.
040200*
040300 BB030-Exit.  exit section.
040400*
040500 BB033-Scan-For-Group         section.
040600*********************************
040700     if       WS-Idx2 not = zero
040800              go to BB033-Exit.
040900*
041000     perform  BB035-Scan-One-Entry
041100              varying WS-Snap-Idx from 1 by 1
041200              until   WS-Snap-Idx > WS-Reading-Count
041300              or      WS-Idx2 not = zero.
041400*
041500 BB033-Exit.  exit section.
041600*
041700 BB035-Scan-One-Entry         section.
041800*********************************
041900     if       WS-Snap-Key (WS-Snap-Idx) not =
042000                       WS-Map-Key (WS-Map-Idx)
042100              go to BB035-Exit.
042200*
042300     if       WS-Idx1 = 1
042400                 and WS-Snap-Group (WS-Snap-Idx) not = "CALCULATIONS"
042500              go to BB035-Exit.
042600*
042700     if       WS-Idx1 = 2
042800                 and WS-Snap-Group (WS-Snap-Idx) not = "PARAMETERS"
042900              go to BB035-Exit.
043000*
043100     set      WS-Idx2 to WS-Snap-Idx.
043200*
043300 BB035-Exit.  exit section.
043400*
043500 BB040-Transform-Value        section.
043600*********************************
043700     move     spaces to WS-Out-Col.
043800*
043900     if       WS-Idx2 = zero
044000              go to BB040-Exit.
044100*
044200     if       WS-Map-Type (WS-Map-Idx) = "CELSIUS"
044300              perform BB050-Transform-Celsius
044400     else
044500     if       WS-Map-Type (WS-Map-Idx) = "BIVALENCE-LEVEL"
044600              perform BB060-Transform-Bivalence
044700     else
044800     if       WS-Map-Type (WS-Map-Idx) = "OPERATION-MODE"
044900              perform BB070-Transform-Opmode
045000     else
045100     if       WS-Map-Type (WS-Map-Idx) = "RAW"
045200              perform BB080-Transform-Raw.
045300*
045400 BB040-Exit.  exit section.
045500*
045600 BB050-Transform-Celsius      section.
045700*********************************
045800*
045900* Raw cache value is whole tenths of a degree (452 = 45.2 C) -
046000* divide by 10 to get the engineering value.  The stored reading
046100* never carries more than one decimal once divided, so no
046200* rounding is needed (spec: exactly one decimal, the stored
046300* tenth, no further rounding).
046400*  03/03/26 rdm - Was a straight MOVE with no division, so the
046500*                 report printed raw tenths instead of degrees.
046600*
046700     compute  WS-Celsius-Disp = WS-Snap-Value (WS-Idx2) / 10.
046800     move     WS-Celsius-Disp to WS-Out-Col.
046900*
047000 BB050-Exit.  exit section.
047100*
047200 BB060-Transform-Bivalence    section.
047300*********************************
047400     if       WS-Snap-Value (WS-Idx2) = 0
047500              move "no request" to WS-Out-Col
047600     else
047700     if       WS-Snap-Value (WS-Idx2) = 1
047800              move "one compressor allowed to run"
047900                   to WS-Out-Col
048000     else
048100     if       WS-Snap-Value (WS-Idx2) = 2
048200              move "two compressors allowed to run"
048300                   to WS-Out-Col
048400     else
048500     if       WS-Snap-Value (WS-Idx2) = 3
048600              move "reheat" to WS-Out-Col
048700     else
048800     if       WS-Snap-Value (WS-Idx2) = 4
048900              move "reheat & 1 compressor" to WS-Out-Col
049000     else
049100     if       WS-Snap-Value (WS-Idx2) = 5
049200              move "reheat & 2 compressors" to WS-Out-Col
049300     else
049400              move "unknown" to WS-Out-Col.
049500*
049600 BB060-Exit.  exit section.
049700*
049800 BB070-Transform-Opmode       section.
049900*********************************
050000     if       WS-Snap-Value (WS-Idx2) = 0
050100              move "heating" to WS-Out-Col
050200     else
050300     if       WS-Snap-Value (WS-Idx2) = 1
050400              move "hot water" to WS-Out-Col
050500     else
050600     if       WS-Snap-Value (WS-Idx2) = 2
050700              move "swimming pool/solar" to WS-Out-Col
050800     else
050900     if       WS-Snap-Value (WS-Idx2) = 3
051000              move "evu" to WS-Out-Col
051100     else
051200     if       WS-Snap-Value (WS-Idx2) = 4
051300              move "defrost" to WS-Out-Col
051400     else
051500     if       WS-Snap-Value (WS-Idx2) = 5
051600              move "cooling" to WS-Out-Col
051700     else
051800              move "unknown" to WS-Out-Col.
051900*
052000 BB070-Exit.  exit section.
052100*
052200 BB080-Transform-Raw         section.
052300*********************************
052400     move     WS-Snap-Value (WS-Idx2) to WS-Raw-Disp.
052500     move     WS-Raw-Disp to WS-Out-Col.
052600*
052700 BB080-Exit.  exit section.
052800*
052900 AA090-Clear-Cache            section.
053000*********************************
053100*
053200* Every snapshot that was on the cache at the start of this run
053300* has now been mapped, so the cache is simply emptied - the
053400* next poll cycle starts building it again from nothing, same
053500* as the old export jobs that truncated a posted transaction
053600* file.
053700*
053800     close    HP-Cache-File.
053900     open     output HP-Cache-File.
054000     close    HP-Cache-File.
054100*
054200 AA090-Exit.  exit section.
054300*
054400 AA900-Close-Files            section.
054500*********************************
054600     close    HP-Run-Log.
054700*
054800 AA900-Exit.  exit section.
054900*
055000 ZZ010-Write-Log              section.
055100*********************************
055200     move     WS-Run-Date-Full to WS-Msg-Stamp (1:10).
055300     move     WS-Msg-Line to HPL-Log-Line.
055400     write    HPL-Log-Line.
055500*
055600 ZZ010-Exit.  exit section.
055700*
