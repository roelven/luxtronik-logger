000100* *******************************************
000200*                                           *
000300*   Record Definition For Hp Config File    *
000400*      Uses RRN = 1                         *
000500* *******************************************
000600*   File size 60 bytes, padded to 128.
000700* 
000800*  11/02/26 hjc - Created.
000900*  19/02/26 jbk - Added Cfg-Csv-Time, was missing from first cut.
001000*  01/03/26 hjc - Filler widened for growth, matches wspyparam1 habit.
001100* 
001200 01  HP-Config-Record.
001300     03  CFG-Host               pic x(40).
001305*                                     acquisition source address
001400     03  CFG-Port               pic 9(5).
001405*                                     1 - 65535
001500     03  CFG-Interval-Sec       pic 9(5).
001505*                                     poll period seconds, >= 5
001600     03  CFG-Csv-Time           pic x(5).
001605*                                     daily report time HH:MM
001700     03  CFG-Retention-Days     pic 9(3).
001705*                                     report retention, >= 1
001800     03  CFG-Disk-Threshold     pic 9(2).
001805*                                     percent, 1 - 99
001900     03  filler                 pic x(68).
002000* 
