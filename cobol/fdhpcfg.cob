000100* *******************************************
000200*   FD For Hp Config File                    *
000300* *******************************************
000400* 
000500*  11/02/26 hjc - Created.
000600* 
000700 fd  HP-Config-File.
000800 copy "wshpcfg.cob".
000900* 
