000100* *******************************************
000200*                                           *
000300*   Table Of Validation Messages - built by *
000400*      hpmaps02 (no file I/O of its own) and *
000500*      written to Run-Log by the caller.     *
000600* *******************************************
000700*   Table size 20 lines.
000800* 
000900*  12/02/26 hjc - Created.
001000* 
001100 01  HP-Validation-Messages.
001200     03  VM-Line-Count          pic 9(3).
001300     03  filler                 pic x(1).
001400     03  VM-Line  occurs 20 times
001500                  indexed by VM-Idx.
001600         05  VM-Text            pic x(60).
001700         05  filler             pic x(1).
001800* 
