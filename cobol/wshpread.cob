000100* *******************************************
000200*                                           *
000300*   Working Table Of Sensor Readings For    *
000400*      One Snapshot - built by hppoll as it  *
000500*      reads Sensor-Input, passed on to      *
000600*      hpmaps02 for validation and used again*
000700*      to drive the Sensor-Cache flush.      *
000800* *******************************************
000900*   Table size 2,000 entries.
001000* 
001100*  12/02/26 hjc - Created.
001200* 
001300 01  HP-Reading-Table.
001400     03  HPR-Entry  occurs 2000 times
001500                    indexed by HPR-Idx.
001600         05  HPR-Group          pic x(14).
001700         05  HPR-Sensor-Key     pic x(40).
001800         05  HPR-Value          pic S9(7)v99.
001900         05  HPR-Numeric-Flag   pic x.
002000         05  filler             pic x(5).
002100* 
