000100* *******************************************
000200*   Select For Hp Config File                *
000300*    Shared by hp000, hppoll, hprgstr         *
000400*    One record file, RRN = 1 as per the      *
000500*    shop's usual single-record parameter file *
000600* *******************************************
000700* 
000800*  11/02/26 hjc - Created.
000900* 
001000     select   HP-Config-File
001100              assign       "HPCONFIG"
001200              organization relative
001300              access       random
001400              relative key RRN
001500              status       HPCFG-File-Status.
001600* 
