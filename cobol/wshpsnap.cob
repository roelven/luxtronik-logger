000100* *******************************************
000200*                                           *
000300*   Record Definition For Sensor-Input      *
000400*            File                           *
000500*      Header rec followed by N detail recs *
000600*      Header and detail share one slot via *
000700*      REDEFINES - HP-Snap-Hdr-Count on the  *
000800*      header says how many details follow   *
000900* *******************************************
001000*   Slot size 85 bytes.
001100*
001200*  11/02/26 hjc - Created.
001300*  14/02/26 hjc - Widened Sensor-Key 32 -> 40 per mapping table.
001400*  02/03/26 rdm - Added Value-Numeric-Flag, was missing from V4.
001450*  04/03/26 rdm - Filler added to the detail view, was sized
001460*                 exactly to the header with no room to grow.
001500* 
001600 01  HP-Snap-Header.
001700     03  HP-Snap-Hdr-Timestamp    pic x(19).
001800     03  HP-Snap-Hdr-Count        pic 9(5).
001900     03  filler                   pic x(61).
002000*
002100 01  HP-Snap-Detail redefines HP-Snap-Header.
002200     03  HP-Det-Timestamp         pic x(19).
002300     03  HP-Det-Group             pic x(14).
002400     03  HP-Det-Sensor-Key        pic x(40).
002500     03  HP-Det-Value             pic S9(7)v99.
002600     03  HP-Det-Numeric-Flag      pic x.
002605*                                     Y numeric, N text
002650     03  filler                   pic x(2).
002700*
