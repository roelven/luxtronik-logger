000100****************************************************************
000200*                                                               *
000300*                  Heat Pump Logger    Start Of Day              *
000400*         Validates the configuration record before any of      *
000500*             the other heat-pump logging programs run          *
000600*                                                                *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             hp000.
001300 author.                 H J Carrow, for Kestrel Data Systems.
001400 installation.           Kestrel Data Systems, Heat-Pump Logging.
001500 date-written.           11/02/1984.
001600 date-compiled.
001700 security.               Copyright (C) 1984-2026, Kestrel Data
001800*                        Systems.  All rights reserved.
001900*
002000*    Remarks.            Heat-Pump Logging Start of Day Program.
002100*                        Reads the single-record Hp Config File
002200*                        and rejects the run, with a non-zero
002300*                        return code, if the operating parameters
002400*                        it holds are out of range.  Modelled on
002500*                        the old py000 Start of Day program.
002600*
002700*    Called modules.     None.
002800*    Error messages used.
002900*                        HP001  -  Config file will not open.
003000*                        HP002  -  Config field out of range.
003100*
003200* Changes:
003300* 11/02/84 hjc -     Created.
003400* 04/05/84 hjc -     Added Csv-Time format check.
003500* 17/10/86 pqr -     Retention-Days minimum enforced, was
003600*                    accepting zero.
003700* 08/11/98 lmf -     Year 2000 review - Csv-Time is HH:MM only,
003800*                    no 2-digit year fields in this program.
003900* 23/05/99 hjc -     Confirmed Y2K sign-off, see SY-Y2K-LOG.
004000* 19/02/03 pqr -     Run-Log line widened to show which field
004100*                    failed, was just "config invalid" before.
004200* 14/02/26 hjc -     Re-pointed at the wshpcfg/selhpcfg/fdhpcfg
004300*                    copybooks used by the current suite.
004400*
004500****************************************************************
004600*
004700 environment             division.
004800*===============================
004900*
005000 configuration           section.
005100 source-computer.        GENERIC.
005200 object-computer.        GENERIC.
005300 special-names.
005400     C01 is TOP-OF-FORM
005500     CLASS HP-DIGIT-CLASS is "0" thru "9"
005600     UPSI-0 ON STATUS IS HP-TRACE-ON.
005700*
005800 input-output            section.
005900 file-control.
006000     copy "selhpcfg.cob".
006100*
006200     select   HP-Run-Log
006300              assign       "RUN-LOG"
006400              organization line sequential
006500              status       HPL-File-Status.
006600*
006700 data                    division.
006800*===============================
006900*
007000 file                    section.
007100*-----------------------
007200*
007300     copy "fdhpcfg.cob".
007400*
007500 fd  HP-Run-Log.
007600 01  HPL-Log-Line            pic x(100).
007700*
007800 working-storage section.
007900*-----------------------
008000*
008100 77  HPCFG-File-Status       pic xx.
008200 77  HPL-File-Status         pic xx.
008300 77  WS-Error-Count          pic 9(3)     comp.
008400 77  WS-Crit-Min             pic 9(2)     comp value 1.
008450 77  RRN                     pic 9(4)     comp value 1.
008500*
008600 01  WS-Run-Stamp.
008700     03  WS-Run-Date         pic x(10)    value "1984-02-11".
008800     03  filler              pic x.
008900     03  WS-Run-Time         pic x(8)     value "00:00:00".
009000*
009100 01  WS-Run-Stamp-Alt redefines WS-Run-Stamp.
009200     03  WS-Run-Stamp-Flat   pic x(19).
009300*
009400 01  WS-Msg-Line.
009500     03  WS-Msg-Stamp        pic x(19).
009600     03  filler              pic x.
009700     03  WS-Msg-Text         pic x(80).
009800*
009900 01  WS-Msg-Line-Alt redefines WS-Msg-Line.
010000     03  filler              pic x(100).
010100*
010200 01  WS-Colon-Pos            pic 9(2)     comp.
010210*
010220 01  WS-Error-Count-Area.
010230     03  WS-Error-Count-Hold pic 9(3)     comp.
010235     03  filler              pic x(1).
010240*
010250 01  WS-Error-Count-Dump redefines WS-Error-Count-Area.
010260     03  filler              pic x(2).
010300*
010400 procedure division.
010500*=========================================================
010600*
010700 AA000-Main                  section.
010800***********************************
010900     perform  AA010-Open-Files.
011000     perform  AA020-Validate-Config.
011100     perform  AA900-Close-Files.
011200     goback.
011300*
011400 AA000-Exit.  exit section.
011500*
011600 AA010-Open-Files            section.
011700*********************************
011800     open     extend HP-Run-Log.
011810     if       HPL-File-Status = "05" or "35"
011820              open output HP-Run-Log.
011830*
011900     open     input HP-Config-File.
011910     if       HPCFG-File-Status not = "00"
012000              move "HP001 - config file will not open"
012100                   to WS-Msg-Text
012200              perform ZZ010-Write-Log
012300              move 16 to return-code
012400              goback.
012500*
012900     move     1 to RRN.
013000     read     HP-Config-File
013100              invalid key
013200              move "HP001 - config file will not open"
013300                   to WS-Msg-Text
013400              perform ZZ010-Write-Log
013500              move 16 to return-code
013600              goback.
013700*
013800 AA010-Exit.  exit section.
013900*
014000 AA020-Validate-Config       section.
014100*********************************
014200*
014300* Checks every field of the config record in turn; a field out
014400* of range is logged and the run is rejected, but we keep
014500* checking the rest of the record so the operator sees every
014600* problem in one pass instead of fixing one field at a time.
014700*
014800     move     zero to WS-Error-Count.
014900*
015000     if       CFG-Host = spaces
015100              add 1 to WS-Error-Count
015200              move "HP002 - acquisition host is blank"
015300                   to WS-Msg-Text
015400              perform ZZ010-Write-Log.
015500*
015600     if       CFG-Port = zero or CFG-Port > 65535
015700              add 1 to WS-Error-Count
015800              move "HP002 - port out of range 1-65535"
015900                   to WS-Msg-Text
016000              perform ZZ010-Write-Log.
016100*
016200     if       CFG-Interval-Sec < 5
016300              add 1 to WS-Error-Count
016400              move "HP002 - poll interval below 5 seconds"
016500                   to WS-Msg-Text
016600              perform ZZ010-Write-Log.
016700*
017000     if       CFG-Retention-Days < WS-Crit-Min
017100              add 1 to WS-Error-Count
017200              move "HP002 - retention days below 1"
017300                   to WS-Msg-Text
017400              perform ZZ010-Write-Log.
017500*
017600     if       CFG-Disk-Threshold = zero
017700           or CFG-Disk-Threshold > 99
017800              add 1 to WS-Error-Count
017900              move "HP002 - disk threshold out of range 1-99"
018000                   to WS-Msg-Text
018100              perform ZZ010-Write-Log.
018200*
018300     if       WS-Error-Count > zero
018400              move "HP002 - config rejected, see lines above"
018500                   to WS-Msg-Text
018600              perform ZZ010-Write-Log
018700              move 16 to return-code
018800     else
018900              move "HP000 - config accepted"
019000                   to WS-Msg-Text
019100              perform ZZ010-Write-Log
019200              move zero to return-code.
019300*
019400 AA020-Exit.  exit section.
019500*
022400 AA900-Close-Files           section.
022500*********************************
022600     close    HP-Config-File.
022700     close    HP-Run-Log.
022800*
022900 AA900-Exit.  exit section.
023000*
023100 ZZ010-Write-Log             section.
023200*********************************
023300     move     WS-Run-Stamp-Flat to WS-Msg-Stamp.
023400     move     WS-Msg-Line to HPL-Log-Line.
023500     write    HPL-Log-Line.
023600*
023700 ZZ010-Exit.  exit section.
023800*
