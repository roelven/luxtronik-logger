000100****************************************************************
000200*                                                               *
000300*              Heat Pump Logger    Status Summary                *
000400*         Extracts the latest snapshot into a fixed status       *
000500*                        record for display                      *
000600*                                                                *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             hpstat.
001300 author.                 H J Carrow, for Kestrel Data Systems.
001400 installation.           Kestrel Data Systems, Heat-Pump Logging.
001500 date-written.           22/02/1984.
001600 date-compiled.
001700 security.               Copyright (C) 1984-2026, Kestrel Data
001800*                        Systems.  All rights reserved.
001900*
002000*    Remarks.            Reads the sensor cache through to the
002100*                        last record, holds the readings that
002200*                        share the final timestamp, and builds
002300*                        the one fixed Status-Record the display
002400*                        job reads.  Raised against an empty
002500*                        cache is an "HP009 - no data" error and
002600*                        no status record is written.
002700*
002800*    Called modules.     None.
002900*    Files used.
003000*                        HP-Cache-File.    Sensor cache, in.
003100*                        HP-Status-File.   Status-record output.
003200*    Error messages used.
003300*                        HP009  -  No data on cache.
003400*
003500* Changes:
003600* 22/02/84 hjc -     Created.
003700* 15/08/88 pqr -     Pump/heating/hot-water flags now Y on any
003800*                    nonzero raw value, was testing = 1 only and
003900*                    missing higher state codes.
004000* 08/11/98 lmf -     Year 2000 review - Status-Timestamp carried
004100*                    as text straight from the cache key,
004200*                    nothing to change.
004300* 23/05/99 hjc -     Confirmed Y2K sign-off, see SY-Y2K-LOG.
004400* 04/04/12 pqr -     Missing sensor keys now leave the matching
004500*                    field blank/zero instead of aborting the
004600*                    run.
004700* 22/02/26 hjc -     Re-pointed at the current wshpcache/
004800*                    selhpcache/fdhpcache copybook set.
004900*
005000****************************************************************
005100*
005200 environment             division.
005300*===============================
005400*
005500 configuration           section.
005600 source-computer.        GENERIC.
005700 object-computer.        GENERIC.
005800 special-names.
005900     C01 is TOP-OF-FORM
006000     CLASS HP-DIGIT-CLASS is "0" thru "9"
006100     UPSI-0 ON STATUS IS HP-TRACE-ON.
006200*
006300 input-output            section.
006400 file-control.
006500     copy "selhpcache.cob".
006600*
006700     select   HP-Status-File
006800              assign       "STATUS-RECORD"
006900              organization line sequential
007000              status       HPS-File-Status.
007100*
007200     select   HP-Run-Log
007300              assign       "RUN-LOG"
007400              organization line sequential
007500              status       HPL-File-Status.
007600*
007700 data                    division.
007800*===============================
007900*
008000 file                    section.
008100*-----------------------
008200*
008300     copy "fdhpcache.cob".
008400*
008500 fd  HP-Status-File.
008600 01  HP-Status-Rec.
008700     03  ST-Timestamp        pic x(19).
008800     03  ST-Flow-Temp        pic S9(3)v9.
008900     03  ST-Return-Temp      pic S9(3)v9.
009000     03  ST-Ambient-Temp     pic S9(3)v9.
009100     03  ST-Hotwater-Temp    pic S9(3)v9.
009200     03  ST-Pump-Active      pic x.
009300     03  ST-Heating-Active   pic x.
009400     03  ST-Hotwater-Active  pic x.
009500     03  ST-Error-State      pic 9(3).
009600     03  filler              pic x(10).
009700*
009800 fd  HP-Run-Log.
009900 01  HPL-Log-Line            pic x(100).
010000*
010100 working-storage section.
010200*-----------------------
010300*
010400 77  HPC-File-Status         pic xx.
010500 77  HPS-File-Status         pic xx.
010600 77  HPL-File-Status         pic xx.
010700*
010800 01  WS-Flags.
010900     03  WS-Cache-Eof        pic x        value "N".
011000     03  WS-Found-Any        pic x        value "N".
011050     03  filler              pic x(1).
011100*
011200 01  WS-Flags-Dump redefines WS-Flags.
011300     03  filler              pic x(3).
011400*
011500 01  WS-Counters.
011600     03  WS-Reading-Count    pic 9(4)     comp.
011700     03  WS-Idx1             pic 9(4)     comp.
011750     03  filler              pic x(1).
011800*
011900 01  WS-Counters-Dump redefines WS-Counters.
012000     03  filler              pic x(9).
012100*
012200 01  WS-Last-Timestamp       pic x(19).
012300*
012400 01  WS-Last-Table.
012500     03  WS-Last-Entry occurs 600 times
012600                  indexed by WS-Last-Idx.
012700         05  WS-Last-Key      pic x(40).
012800         05  WS-Last-Value    pic S9(7)v99.
012850         05  filler           pic x(1).
012900*
013000 01  WS-Last-Table-Dump redefines WS-Last-Table.
013100     03  filler              pic x(30000).
013200*
013300 01  WS-Search-Idx           pic 9(4)     comp.
013400*
013500 01  WS-Msg-Line.
013600     03  WS-Msg-Stamp        pic x(19).
013700     03  filler              pic x.
013800     03  WS-Msg-Text         pic x(80).
013900*
014000 procedure division.
014100*=========================================================
014200*
014300 AA000-Main                  section.
014400***********************************
014500     perform  AA010-Open-Files.
014600     perform  AA020-Scan-Cache.
014700*
014800     if       WS-Found-Any = "N"
014900              move "HP009 - no data"
015000                   to WS-Msg-Text
015100              perform ZZ010-Write-Log
015200              perform AA900-Close-Files
015300              move 16 to return-code
015400              goback.
015500*
015600     open     output HP-Status-File.
015700     perform  AA030-Build-Status-Rec.
015800     write    HP-Status-Rec.
015900     close    HP-Status-File.
016000*
016100     move     "HP009 - status record written"
016200              to WS-Msg-Text.
016300     perform  ZZ010-Write-Log.
016400*
016500     perform  AA900-Close-Files.
016600     goback.
016700*
016800 AA000-Exit.  exit section.
016900*
017000 AA010-Open-Files            section.
017100*********************************
017200     open     extend HP-Run-Log.
017300     if       HPL-File-Status = "05" or "35"
017400              open output HP-Run-Log.
017500*
017600     open     input HP-Cache-File.
017700*
017800 AA010-Exit.  exit section.
017900*
018000 AA020-Scan-Cache            section.
018100*********************************
018200*
018300* The cache is sorted ascending by timestamp, so the readings
018400* sharing the final timestamp in the file are the latest
018500* snapshot - we keep replacing the holding table as later
018600* timestamps come past, so at end of file it holds only the
018700* last snapshot's readings.
018800*
018900     move     zero to WS-Reading-Count.
019000     move     spaces to WS-Last-Timestamp.
019100*
019200     perform  AA025-Read-One-Cache-Rec.
019300     perform  AA027-Check-One-Cache-Rec
019400              until    WS-Cache-Eof = "Y".
019500*
019600     close    HP-Cache-File.
019700*
019800     if       WS-Reading-Count > zero
019900              move "Y" to WS-Found-Any.
020000*
020100 AA020-Exit.  exit section.
020200*
020300 AA025-Read-One-Cache-Rec    section.
020400*********************************
020500     read     HP-Cache-File
020600              at end
020700              move "Y" to WS-Cache-Eof
020800              go to AA025-Exit.
020900*
021000 AA025-Exit.  exit section.
021100*
021200 AA027-Check-One-Cache-Rec   section.
021300*********************************
021400     if       HPC-Timestamp not = WS-Last-Timestamp
021500              move HPC-Timestamp to WS-Last-Timestamp
021600              move zero to WS-Reading-Count.
021700*
021800     if       WS-Reading-Count < 600
021900              add 1 to WS-Reading-Count
022000              set  WS-Last-Idx to WS-Reading-Count
022100              move HPC-Sensor-Key to WS-Last-Key (WS-Last-Idx)
022200              move HPC-Value to WS-Last-Value (WS-Last-Idx).
022300*
022400     perform  AA025-Read-One-Cache-Rec.
022500*
022600 AA027-Exit.  exit section.
022700*
022800 AA030-Build-Status-Rec      section.
022900*********************************
023000     move     spaces to HP-Status-Rec.
023100     move     WS-Last-Timestamp to ST-Timestamp.
023200*
023300     move     zero to ST-Flow-Temp.
023400     move     zero to ST-Return-Temp.
023500     move     zero to ST-Ambient-Temp.
023600     move     zero to ST-Hotwater-Temp.
023700     move     "N" to ST-Pump-Active.
023800     move     "N" to ST-Heating-Active.
023900     move     "N" to ST-Hotwater-Active.
024000     move     zero to ST-Error-State.
024100*
024200     perform  BB010-Find-Temp-Fields.
024300     perform  BB020-Find-Flag-Fields.
024400*
024500 AA030-Exit.  exit section.
024600*
024700 BB010-Find-Temp-Fields      section.
024800*********************************
024900     move     zero to WS-Search-Idx.
025000     perform  BB015-Scan-For-Key
025100              varying WS-Idx1 from 1 by 1
025200              until   WS-Idx1 > WS-Reading-Count.
025300*
025400 BB010-Exit.  exit section.
025500*
025600 BB015-Scan-For-Key          section.
025700*********************************
025800     if       WS-Last-Key (WS-Idx1) = "ID_WEB_Temperatur_TVL"
025900              move WS-Last-Value (WS-Idx1) to ST-Flow-Temp
026000     else
026100     if       WS-Last-Key (WS-Idx1) = "ID_WEB_Temperatur_TRL"
026200              move WS-Last-Value (WS-Idx1) to ST-Return-Temp
026300     else
026400     if       WS-Last-Key (WS-Idx1) = "ID_WEB_Temperatur_TA"
026500              move WS-Last-Value (WS-Idx1) to ST-Ambient-Temp
026600     else
026700     if       WS-Last-Key (WS-Idx1) = "ID_WEB_Temperatur_TBW"
026800              move WS-Last-Value (WS-Idx1) to ST-Hotwater-Temp.
026900*
027000 BB015-Exit.  exit section.
027100*
027200 BB020-Find-Flag-Fields      section.
027300*********************************
027400     perform  BB025-Scan-For-Flag
027500              varying WS-Idx1 from 1 by 1
027600              until   WS-Idx1 > WS-Reading-Count.
027700*
027800 BB020-Exit.  exit section.
027900*
028000 BB025-Scan-For-Flag         section.
028100*********************************
028200     if       WS-Last-Key (WS-Idx1) = "ID_WEB_Zustand_Pumpe"
028300              if    WS-Last-Value (WS-Idx1) not = zero
028400                    move "Y" to ST-Pump-Active
028500              end-if
028600     else
028700     if       WS-Last-Key (WS-Idx1) = "ID_WEB_Zustand_HZ"
028800              if    WS-Last-Value (WS-Idx1) not = zero
028900                    move "Y" to ST-Heating-Active
029000              end-if
029100     else
029200     if       WS-Last-Key (WS-Idx1) = "ID_WEB_Zustand_BW"
029300              if    WS-Last-Value (WS-Idx1) not = zero
029400                    move "Y" to ST-Hotwater-Active
029500              end-if
029600     else
029700     if       WS-Last-Key (WS-Idx1) = "ID_WEB_ErrorState"
029800              move WS-Last-Value (WS-Idx1) to ST-Error-State.
029900*
030000 BB025-Exit.  exit section.
030100*
030200 AA900-Close-Files           section.
030300*********************************
030400     close    HP-Run-Log.
030500*
030600 AA900-Exit.  exit section.
030700*
030800 ZZ010-Write-Log             section.
030900*********************************
031000     move     WS-Last-Timestamp to WS-Msg-Stamp.
031100     move     WS-Msg-Line to HPL-Log-Line.
031200     write    HPL-Log-Line.
031300*
031400 ZZ010-Exit.  exit section.
031500*
