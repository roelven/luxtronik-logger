000100* *******************************************
000200*                                           *
000300*   Record Definition For Validation-Result *
000400*      Output of hpmaps02, held in Working-  *
000500*      Storage in hppoll between calls.      *
000600* *******************************************
000700* 
000800*  12/02/26 hjc - Created.
000900*  20/02/26 jbk - Added Vr-Sensor-Count, needed for the run log line.
001000* 
001100 01  HP-Validation-Result.
001200     03  VR-Timestamp           pic x(19).
001300     03  VR-Valid-Flag          pic x.
001305*                                     Y accepted, N rejected
001400     03  VR-Error-Count         pic 9(3).
001500     03  VR-Warning-Count       pic 9(3).
001600     03  VR-Sensor-Count        pic 9(5).
001700     03  filler                 pic x(5).
001800* 
