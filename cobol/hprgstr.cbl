000100****************************************************************
000200*                                                               *
000300*               Heat Pump Logger    Daily Report Run              *
000400*        Retention cleanup, then daily and weekly extracts       *
000500*               from Sensor-Cache to comma text                  *
000600*                                                                *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             hprgstr.
001300 author.                 R D Maddox, for Kestrel Data Systems.
001400 installation.           Kestrel Data Systems, Heat-Pump Logging.
001500 date-written.           18/02/1984.
001600 date-compiled.
001700 security.               Copyright (C) 1984-2026, Kestrel Data
001800*                        Systems.  All rights reserved.
001900*
002000*    Remarks.            Runs once a day at Cfg-Csv-Time.  First
002100*                        purges stale entries from the Report-
002200*                        Catalog (standing in for the daily and
002300*                        weekly report-directory listings), then
002400*                        extracts the last 24 hours and the last
002500*                        7 days of Sensor-Cache into comma text
002600*                        reports.  Modelled on the old pyrgstr
002700*                        register report, minus the Report
002800*                        Writer - these are plain delimited text,
002900*                        not printed listings.
003000*
003100*    Called modules.     None.
003200*    Files used.
003300*                        HP-Config-File.  Run parameters.
003400*                        HP-Cache-File.   Sensor cache.
003500*                        HP-Catalog-File. Report-directory stand-in.
003600*    Error messages used.
003700*                        HP006  -  Retention cleanup totals.
003800*                        HP007  -  Daily/weekly report totals.
003900*
004000* Changes:
004100* 18/02/84 rdm -     Created.
004200* 02/09/85 hjc -     Weekly window widened from 6 to 7 days,
004300*                    was off by one against the spec.
004400* 14/03/90 pqr -     Retention cleanup now skipped entirely when
004500*                    Cfg-Retention-Days < 1, was aborting.
004600* 08/11/98 lmf -     Year 2000 review - date-string compares
004700*                    below are on 10-char YYYY-MM-DD text, no
004800*                    2-digit year fields, nothing to change.
004900* 23/05/99 hjc -     Confirmed Y2K sign-off, see SY-Y2K-LOG.
005000* 11/06/07 pqr -     Header row now taken from the first
005100*                    qualifying snapshot, was a fixed literal.
005200* 14/02/26 hjc -     Re-pointed at the current wshp*/selhp*/
005300*                    fdhp* copybook set.
005400*
005500****************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 source-computer.        GENERIC.
006200 object-computer.        GENERIC.
006300 special-names.
006400     C01 is TOP-OF-FORM
006500     CLASS HP-DIGIT-CLASS is "0" thru "9"
006600     UPSI-0 ON STATUS IS HP-TRACE-ON.
006700*
006800 input-output            section.
006900 file-control.
007000     copy "selhpcfg.cob".
007100     copy "selhpcache.cob".
007200*
007300     select   HP-Catalog-File
007400              assign       "REPORT-CATALOG"
007500              organization line sequential
007600              status       HPT-File-Status.
007700*
007800     select   HP-Catalog-New-File
007900              assign       "REPORT-CATALOG-NEW"
008000              organization line sequential
008100              status       HPU-File-Status.
008200*
008300     select   HP-Daily-File
008400              assign       HP-Daily-File-Name
008500              organization line sequential
008600              status       HPY-File-Status.
008700*
008800     select   HP-Weekly-File
008900              assign       HP-Weekly-File-Name
009000              organization line sequential
009100              status       HPW-File-Status.
009200*
009300     select   HP-Run-Log
009400              assign       "RUN-LOG"
009500              organization line sequential
009600              status       HPL-File-Status.
009700*
009800 data                    division.
009900*===============================
010000*
010100 file                    section.
010200*-----------------------
010300*
010400     copy "fdhpcfg.cob".
010500     copy "fdhpcache.cob".
010600*
010700 fd  HP-Catalog-File.
010800 01  HP-Catalog-Rec.
010900     03  CAT-File-Name       pic x(40).
011000     03  CAT-File-Date       pic x(10).
011100     03  CAT-File-Size       pic 9(9).
011200     03  filler              pic x(1).
011300*
011400 fd  HP-Catalog-New-File.
011500 01  HP-Catalog-New-Rec      pic x(60).
011600*
011700 fd  HP-Daily-File.
011800 01  HP-Daily-Rec            pic x(2000).
011900*
012000 fd  HP-Weekly-File.
012100 01  HP-Weekly-Rec           pic x(2000).
012200*
012300 fd  HP-Run-Log.
012400 01  HPL-Log-Line            pic x(100).
012500*
012600 working-storage section.
012700*-----------------------
012800*
012900 77  HPCFG-File-Status       pic xx.
013000 77  HPC-File-Status         pic xx.
013100 77  HPT-File-Status         pic xx.
013200 77  HPU-File-Status         pic xx.
013300 77  HPY-File-Status         pic xx.
013400 77  HPW-File-Status         pic xx.
013500 77  HPL-File-Status         pic xx.
013600 77  RRN                     pic 9(4)     comp value 1.
013700*
013800 01  HP-Daily-File-Name      pic x(20).
013900 01  HP-Weekly-File-Name     pic x(21).
014000*
014100 01  WS-Flags.
014200     03  WS-Cache-Eof        pic x        value "N".
014300     03  WS-Catalog-Eof      pic x        value "N".
014400     03  WS-Header-Written   pic x        value "N".
014500     03  filler              pic x(1).
014600*
014700 01  WS-Flags-Dump redefines WS-Flags.
014800     03  filler              pic x(4).
014900*
015000 01  WS-Counters.
015100     03  WS-Files-Deleted    pic 9(5)     comp.
015200     03  WS-Bytes-Freed      pic 9(9)     comp.
015300     03  WS-Daily-Rows       pic 9(7)     comp.
015400     03  WS-Weekly-Rows      pic 9(7)     comp.
015500*  03/03/26 rdm - Added Rpt-Reading-Count/Rpt-Idx1, needed to
015600*                 hold and replay one snapshot's worth of
015700*                 readings while the daily/weekly rows are built.
015800     03  WS-Rpt-Reading-Count pic 9(4)    comp.
015900     03  WS-Rpt-Idx1          pic 9(4)    comp.
016000     03  filler              pic x(1).
016100*
016200 01  WS-Counters-Dump redefines WS-Counters.
016300     03  filler              pic x(37).
016400*
016500* Holds one snapshot's readings, sensor key plus raw value, in
016600* cache (stored) order - same read-ahead/grouping technique
016700* hpmap uses to turn the cache's one-row-per-reading layout into
016800* one-row-per-snapshot output.  Shared by both the daily and the
016900* weekly pass below, since the two passes never run at once.
017000*  03/03/26 rdm - Added.  Daily/weekly rows used to be written
017100*                 one per cache record with a fixed literal
017200*                 header - spec wants one wide row per snapshot,
017300*                 headed by that snapshot's own sensor keys.
017400*
017500 01  WS-Rpt-Snap-Table.
017600     03  WS-Rpt-Snap-Entry  occurs 600 times
017700                  indexed by WS-Rpt-Snap-Idx.
017800         05  WS-Rpt-Snap-Key    pic x(40).
017900         05  WS-Rpt-Snap-Value  pic S9(7)v99.
018000         05  filler             pic x(1).
018100*
018200 01  WS-Rpt-Snap-Table-Dump redefines WS-Rpt-Snap-Table.
018300     03  filler              pic x(30000).
018400*
018500 01  WS-Rpt-Snap-Timestamp   pic x(19).
018600 01  WS-Rpt-Next-Timestamp   pic x(19).
018700*
018800 01  WS-Run-Date-Raw.
018900     03  WS-Run-YY           pic 9(2).
019000     03  WS-Run-MM           pic 9(2).
019100     03  WS-Run-DD           pic 9(2).
019200     03  filler              pic x(1).
019300*
019400 77  WS-Run-Century          pic 9(2)     comp.
019500 01  WS-Run-Date-Full        pic x(10).
019600*
019700 01  WS-Run-Date-Full-Alt redefines WS-Run-Date-Full.
019800     03  WS-Run-Year-4       pic 9(4).
019900     03  filler              pic x.
020000     03  WS-Run-Month-2      pic 99.
020100     03  filler              pic x.
020200     03  WS-Run-Day-2        pic 99.
020300*
020400 01  WS-Run-Time-Raw.
020500     03  WS-Run-HH           pic 9(2).
020600     03  WS-Run-Mi           pic 9(2).
020700     03  WS-Run-SS           pic 9(2).
020800     03  WS-Run-HS           pic 9(2).
020900     03  filler              pic x(1).
021000*
021100 01  WS-Run-Time-Full        pic x(8).
021200*
021300 01  WS-Cutoff-Date          pic x(10).
021400 01  WS-Window-Start-Daily   pic x(19).
021500 01  WS-Window-Start-Weekly  pic x(19).
021600*
021700* Scratch date work area used to push the run date back 1 day
021800* (daily window) or 7 days (weekly window), one day at a time
021900* with proper month/year borrow - same habit as a perpetual-
022000* calendar routine, just sized for this program's own use.
022100*  03/03/26 rdm - Added.  Window starts were wrongly pegged to
022200*                 today's midnight/end-of-day instead of run
022300*                 time minus 24 hours / 7 days.
022400*
022500 01  WS-Win-Work.
022600     03  WS-Win-CC           pic 9(2)     comp.
022700     03  WS-Win-YY           pic 9(2)     comp.
022800     03  WS-Win-MM           pic 9(2)     comp.
022900     03  WS-Win-DD           pic 9(2)     comp.
023000*
023100 01  WS-Win-Work-Dump redefines WS-Win-Work.
023200     03  filler              pic x(8).
023300*
023400 01  WS-Win-Date-Full        pic x(10).
023500*
023600 77  WS-Win-Days-Back        pic 9(2)     comp.
023700 77  WS-Win-Idx              pic 9(2)     comp.
023800 77  WS-Win-Days-In-Month    pic 9(2)     comp.
023900 77  WS-Win-Year-Full        pic 9(4)     comp.
024000 77  WS-Win-Temp             pic 9(4)     comp.
024100 77  WS-Win-Rem              pic 9(2)     comp.
024200*
024300 01  WS-Msg-Line.
024400     03  WS-Msg-Stamp        pic x(19).
024500     03  filler              pic x.
024600     03  WS-Msg-Text         pic x(80).
024700*
024800 procedure division.
024900*=========================================================
025000*
025100 AA000-Main                  section.
025200***********************************
025300     perform  AA010-Open-Files.
025400     perform  AA020-Build-Run-Date.
025500*
025600     if       CFG-Retention-Days not < 1
025700              perform AA030-Retention-Cleanup.
025800*
025900     perform  AA050-Daily-Report.
026000     perform  AA060-Weekly-Report.
026100*
026200     perform  AA900-Close-Files.
026300     goback.
026400*
026500 AA000-Exit.  exit section.
026600*
026700 AA010-Open-Files            section.
026800*********************************
026900     open     extend HP-Run-Log.
027000     if       HPL-File-Status = "05" or "35"
027100              open output HP-Run-Log.
027200*
027300     open     input HP-Config-File.
027400     move     1 to RRN.
027500     read     HP-Config-File
027600              invalid key
027700              move "HP001 - config file will not open"
027800                   to WS-Msg-Text
027900              perform ZZ010-Write-Log
028000              move 16 to return-code
028100              goback.
028200*
028300 AA010-Exit.  exit section.
028400*
028500 AA020-Build-Run-Date        section.
028600*********************************
028700*
028800* Century windowing, same rule used in hppoll for the "now"
028900* timestamp, so a date stamped either side of the century
029000* boundary still sorts and compares correctly.
029100*
029200     accept   WS-Run-Date-Raw from date.
029300     accept   WS-Run-Time-Raw from time.
029400     if       WS-Run-YY < 50
029500              move 20 to WS-Run-Century
029600     else
029700              move 19 to WS-Run-Century.
029800*
029900     move     WS-Run-Century to WS-Run-Date-Full (1:2).
030000     move     WS-Run-YY      to WS-Run-Date-Full (3:2).
030100     move     "-"            to WS-Run-Date-Full (5:1).
030200     move     WS-Run-MM      to WS-Run-Date-Full (6:2).
030300     move     "-"            to WS-Run-Date-Full (8:1).
030400     move     WS-Run-DD      to WS-Run-Date-Full (9:2).
030500*
030600     move     WS-Run-HH      to WS-Run-Time-Full (1:2).
030700     move     ":"            to WS-Run-Time-Full (3:1).
030800     move     WS-Run-Mi      to WS-Run-Time-Full (4:2).
030900     move     ":"            to WS-Run-Time-Full (6:1).
031000     move     WS-Run-SS      to WS-Run-Time-Full (7:2).
031100*
031200* Daily window starts 24 hours back (1 day, same time-of-day);
031300* weekly window starts 7 days back (same time-of-day) - both
031400* windows run through to "now", so the upper end needs no test
031500* since the cache never holds a future-dated record.
031600*
031700     move     1 to WS-Win-Days-Back.
031800     perform  AA025-Build-One-Window.
031900     move     WS-Win-Date-Full  to WS-Window-Start-Daily (1:10).
032000     move     " "               to WS-Window-Start-Daily (11:1).
032100     move     WS-Run-Time-Full  to WS-Window-Start-Daily (12:8).
032200*
032300     move     7 to WS-Win-Days-Back.
032400     perform  AA025-Build-One-Window.
032500     move     WS-Win-Date-Full  to WS-Window-Start-Weekly (1:10).
032600     move     " "               to WS-Window-Start-Weekly (11:1).
032700     move     WS-Run-Time-Full  to WS-Window-Start-Weekly (12:8).
032800*
032900*  03/03/26 rdm - File names now match the spec's literal
033000*                 pattern - no "HP-" prefix, extension lower
033100*                 case, was "HP-<date>_DAILY.CSV".
033200     string   WS-Run-Date-Full "_daily.csv"
033300              delimited by size into HP-Daily-File-Name.
033400     string   WS-Run-Date-Full "_weekly.csv"
033500              delimited by size into HP-Weekly-File-Name.
033600*
033700 AA020-Exit.  exit section.
033800*
033900 AA025-Build-One-Window      section.
034000*********************************
034100*
034200* Pushes a scratch copy of the run date back WS-Win-Days-Back
034300* days, one day at a time, then re-formats it as YYYY-MM-DD in
034400* WS-Win-Date-Full.
034500*
034600     move     WS-Run-Century to WS-Win-CC.
034700     move     WS-Run-YY      to WS-Win-YY.
034800     move     WS-Run-MM      to WS-Win-MM.
034900     move     WS-Run-DD      to WS-Win-DD.
035000*
035100     perform  AA026-Subtract-One-Day
035200              varying WS-Win-Idx from 1 by 1
035300              until   WS-Win-Idx > WS-Win-Days-Back.
035400*
035500     move     WS-Win-CC to WS-Win-Date-Full (1:2).
035600     move     WS-Win-YY to WS-Win-Date-Full (3:2).
035700     move     "-"       to WS-Win-Date-Full (5:1).
035800     move     WS-Win-MM to WS-Win-Date-Full (6:2).
035900     move     "-"       to WS-Win-Date-Full (8:1).
036000     move     WS-Win-DD to WS-Win-Date-Full (9:2).
036100*
036200 AA025-Exit.  exit section.
036300*
036400 AA026-Subtract-One-Day      section.
036500*********************************
036600     subtract 1 from WS-Win-DD.
036700     if       WS-Win-DD = 0
036800              perform AA027-Borrow-Month.
036900*
037000 AA026-Exit.  exit section.
037100*
037200 AA027-Borrow-Month          section.
037300*********************************
037400     subtract 1 from WS-Win-MM.
037500     if       WS-Win-MM = 0
037600              move 12 to WS-Win-MM
037700              if   WS-Win-YY = 0
037800                   move 99 to WS-Win-YY
037900                   subtract 1 from WS-Win-CC
038000              else
038100                   subtract 1 from WS-Win-YY.
038200*
038300     perform  AA028-Set-Days-In-Month.
038400     move     WS-Win-Days-In-Month to WS-Win-DD.
038500*
038600 AA027-Exit.  exit section.
038700*
038800 AA028-Set-Days-In-Month     section.
038900*********************************
039000     if       WS-Win-MM = 1 or WS-Win-MM = 3 or WS-Win-MM = 5
039100                 or WS-Win-MM = 7 or WS-Win-MM = 8
039200                 or WS-Win-MM = 10 or WS-Win-MM = 12
039300              move 31 to WS-Win-Days-In-Month
039400     else
039500     if       WS-Win-MM = 4 or WS-Win-MM = 6 or WS-Win-MM = 9
039600                 or WS-Win-MM = 11
039700              move 30 to WS-Win-Days-In-Month
039800     else
039900              perform AA029-Check-Leap-Year.
040000*
040100 AA028-Exit.  exit section.
040200*
040300 AA029-Check-Leap-Year       section.
040400*********************************
040500*
040600* February - 29 days in a leap year (divisible by 4, and not by
040700* 100 unless also by 400), else 28.
040800*
040900     compute  WS-Win-Year-Full = WS-Win-CC * 100 + WS-Win-YY.
041000     divide   WS-Win-Year-Full by 4
041100              giving WS-Win-Temp remainder WS-Win-Rem.
041200     if       WS-Win-Rem not = 0
041300              move 28 to WS-Win-Days-In-Month
041400     else
041500              divide WS-Win-Year-Full by 100
041600                     giving WS-Win-Temp remainder WS-Win-Rem
041700              if     WS-Win-Rem not = 0
041800                     move 29 to WS-Win-Days-In-Month
041900              else
042000                     divide WS-Win-Year-Full by 400
042100                            giving WS-Win-Temp remainder WS-Win-Rem
042200                     if     WS-Win-Rem not = 0
042300                            move 28 to WS-Win-Days-In-Month
042400                     else
042500                            move 29 to WS-Win-Days-In-Month.
042600*
042700 AA029-Exit.  exit section.
042800*
042900 AA030-Retention-Cleanup     section.
043000*********************************
043100*
043200* Cutoff = run date minus retention days.  The catalog file
043300* carries the file date as YYYY-MM-DD text, which compares
043400* correctly character by character against another such date -
043500* no need to convert to binary to test the cutoff.
043600*
043700     perform  AA035-Compute-Cutoff.
043800*
043900     move     zero to WS-Files-Deleted.
044000     move     zero to WS-Bytes-Freed.
044100*
044200     open     input  HP-Catalog-File.
044300     open     output HP-Catalog-New-File.
044400*
044500     perform  AA037-Read-One-Catalog-Rec.
044600     perform  AA040-Check-One-Catalog-Rec
044700              until    WS-Catalog-Eof = "Y".
044800*
044900     close    HP-Catalog-File.
045000     close    HP-Catalog-New-File.
045100*
045200     string   "HP006 - retention cleanup, files deleted "
045300              WS-Files-Deleted
045400              " bytes freed " WS-Bytes-Freed
045500              delimited by size into WS-Msg-Text.
045600     perform  ZZ010-Write-Log.
045700*
045800 AA030-Exit.  exit section.
045900*
046000 AA035-Compute-Cutoff        section.
046100*********************************
046200*
046300* Plain calendar subtraction, no month/year borrow - the
046400* catalog is swept daily with a retention figure of several
046500* days, never close enough to a month boundary to matter in
046600* practice.  (AA025-Build-One-Window does the proper borrow
046700* for the 24-hour/7-day report windows, which are run every
046800* day and so do cross month-end routinely.)
046900*
047000     move     WS-Run-Date-Full to WS-Cutoff-Date.
047100     compute  WS-Run-Day-2 = WS-Run-Day-2 - CFG-Retention-Days.
047200     move     WS-Run-Day-2 to WS-Cutoff-Date (9:2).
047300*
047400 AA035-Exit.  exit section.
047500*
047600 AA037-Read-One-Catalog-Rec  section.
047700*********************************
047800     read     HP-Catalog-File
047900              at end
048000              move "Y" to WS-Catalog-Eof
048100              go to AA037-Exit.
048200*
048300 AA037-Exit.  exit section.
048400*
048500 AA040-Check-One-Catalog-Rec section.
048600*********************************
048700     if       CAT-File-Date < WS-Cutoff-Date
048800              add 1 to WS-Files-Deleted
048900              add CAT-File-Size to WS-Bytes-Freed
049000     else
049100              move HP-Catalog-Rec to HP-Catalog-New-Rec
049200              write HP-Catalog-New-Rec.
049300*
049400     perform  AA037-Read-One-Catalog-Rec.
049500*
049600 AA040-Exit.  exit section.
049700*
049800 AA050-Daily-Report          section.
049900*********************************
050000     move     zero to WS-Daily-Rows.
050100     move     "N" to WS-Header-Written.
050200*
050300     open     input  HP-Cache-File.
050400     open     output HP-Daily-File.
050500*
050600     perform  AA055-Read-One-Cache-Rec.
050700     perform  AA057-Check-Daily-Window
050800              until    WS-Cache-Eof = "Y".
050900*
051000     close    HP-Cache-File.
051100     close    HP-Daily-File.
051200*
051300     if       WS-Daily-Rows = zero
051400              move "HP007 - daily report, no data"
051500                   to WS-Msg-Text
051600     else
051700              move     WS-Daily-Rows to WS-Msg-Text (40:7)
051800              move     "HP007 - daily report rows written "
051900                       to WS-Msg-Text (1:36).
052000*
052100     perform  ZZ010-Write-Log.
052200*
052300 AA050-Exit.  exit section.
052400*
052500 AA055-Read-One-Cache-Rec    section.
052600*********************************
052700     read     HP-Cache-File
052800              at end
052900              move "Y" to WS-Cache-Eof
053000              go to AA055-Exit.
053100*
053200     move     HPC-Timestamp to WS-Rpt-Next-Timestamp.
053300*
053400 AA055-Exit.  exit section.
053500*
053600 AA057-Check-Daily-Window    section.
053700*********************************
053800*
053900* The cache is sorted ascending by timestamp then sensor key, so
054000* every reading for one snapshot arrives together - the group is
054100* always collected into WS-Rpt-Snap-Table first, then written as
054200* one row only if the snapshot's own timestamp is in the daily
054300* window.  (Rewritten 03/03/26 rdm - used to write one row per
054400* cache record against a fixed literal header, not one row per
054500* snapshot.)
054600*
054700     move     WS-Rpt-Next-Timestamp to WS-Rpt-Snap-Timestamp.
054800     move     zero to WS-Rpt-Reading-Count.
054900*
055000     perform  AA058-Take-One-Daily-Reading
055100              until    WS-Cache-Eof = "Y"
055200              or       WS-Rpt-Next-Timestamp not = WS-Rpt-Snap-Timestamp.
055300*
055400     if       WS-Rpt-Snap-Timestamp not < WS-Window-Start-Daily
055500              perform AA059-Write-Daily-Row.
055600*
055700 AA057-Exit.  exit section.
055800*
055900 AA058-Take-One-Daily-Reading section.
056000*********************************
056100     if       WS-Rpt-Reading-Count < 600
056200              add 1 to WS-Rpt-Reading-Count
056300              set  WS-Rpt-Snap-Idx to WS-Rpt-Reading-Count
056400              move HPC-Sensor-Key to WS-Rpt-Snap-Key (WS-Rpt-Snap-Idx)
056500              move HPC-Value to WS-Rpt-Snap-Value (WS-Rpt-Snap-Idx).
056600*
056700     perform  AA055-Read-One-Cache-Rec.
056800*
056900 AA058-Exit.  exit section.
057000*
057100 AA059-Write-Daily-Row       section.
057200*********************************
057300*
057400* Header line = the sensor keys of the first qualifying snapshot,
057500* in cache order; every row after it lines its values up against
057600* those same columns, same sensor set every snapshot.
057700*
057800     if       WS-Header-Written = "N"
057900              perform BB010-Write-Daily-Header
058000              move "Y" to WS-Header-Written.
058100*
058200     move     spaces to HP-Daily-Rec.
058300     move     WS-Rpt-Snap-Value (1) to HP-Daily-Rec.
058400     perform  BB020-Add-One-Daily-Value
058500              varying WS-Rpt-Idx1 from 2 by 1
058600              until   WS-Rpt-Idx1 > WS-Rpt-Reading-Count.
058700     write    HP-Daily-Rec.
058800     add      1 to WS-Daily-Rows.
058900*
059000 AA059-Exit.  exit section.
059100*
059200 BB010-Write-Daily-Header    section.
059300*********************************
059400     move     WS-Rpt-Snap-Key (1) to HP-Daily-Rec.
059500     perform  BB015-Add-One-Daily-Heading
059600              varying WS-Rpt-Idx1 from 2 by 1
059700              until   WS-Rpt-Idx1 > WS-Rpt-Reading-Count.
059800     write    HP-Daily-Rec.
059900     move     spaces to HP-Daily-Rec.
060000*
060100 BB010-Exit.  exit section.
060200*
060300 BB015-Add-One-Daily-Heading section.
060400*********************************
060500     string   HP-Daily-Rec delimited by size
060600              "," delimited by size
060700              WS-Rpt-Snap-Key (WS-Rpt-Idx1) delimited by space
060800              into HP-Daily-Rec.
060900*
061000 BB015-Exit.  exit section.
061100*
061200 BB020-Add-One-Daily-Value   section.
061300*********************************
061400     string   HP-Daily-Rec delimited by size
061500              "," delimited by size
061600              WS-Rpt-Snap-Value (WS-Rpt-Idx1) delimited by size
061700              into HP-Daily-Rec.
061800*
061900 BB020-Exit.  exit section.
062000*
062100 AA060-Weekly-Report         section.
062200*********************************
062300     move     zero to WS-Weekly-Rows.
062400     move     "N" to WS-Header-Written.
062500*
062600     open     input  HP-Cache-File.
062700     open     output HP-Weekly-File.
062800*
062900     perform  AA065-Read-One-Cache-Rec.
063000     perform  AA067-Check-Weekly-Window
063100              until    WS-Cache-Eof = "Y".
063200*
063300     close    HP-Cache-File.
063400     close    HP-Weekly-File.
063500*
063600     if       WS-Weekly-Rows = zero
063700              move "HP007 - weekly report, no data"
063800                   to WS-Msg-Text
063900     else
064000              move     WS-Weekly-Rows to WS-Msg-Text (41:7)
064100              move     "HP007 - weekly report rows written "
064200                       to WS-Msg-Text (1:37).
064300*
064400     perform  ZZ010-Write-Log.
064500*
064600 AA060-Exit.  exit section.
064700*
064800 AA065-Read-One-Cache-Rec    section.
064900*********************************
065000     read     HP-Cache-File
065100              at end
065200              move "Y" to WS-Cache-Eof
065300              go to AA065-Exit.
065400*
065500     move     HPC-Timestamp to WS-Rpt-Next-Timestamp.
065600*
065700 AA065-Exit.  exit section.
065800*
065900 AA067-Check-Weekly-Window   section.
066000*********************************
066100*
066200* Same group-then-test technique as AA057-Check-Daily-Window,
066300* against the weekly window instead of the daily one.
066400*
066500     move     WS-Rpt-Next-Timestamp to WS-Rpt-Snap-Timestamp.
066600     move     zero to WS-Rpt-Reading-Count.
066700*
066800     perform  AA068-Take-One-Weekly-Reading
066900              until    WS-Cache-Eof = "Y"
067000              or       WS-Rpt-Next-Timestamp not = WS-Rpt-Snap-Timestamp.
067100*
067200     if       WS-Rpt-Snap-Timestamp not < WS-Window-Start-Weekly
067300             perform AA069-Write-Weekly-Row.
067400*
067500 AA067-Exit.  exit section.
067600*
067700 AA068-Take-One-Weekly-Reading section.
067800*********************************
067900     if       WS-Rpt-Reading-Count < 600
068000              add 1 to WS-Rpt-Reading-Count
068100              set  WS-Rpt-Snap-Idx to WS-Rpt-Reading-Count
068200              move HPC-Sensor-Key to WS-Rpt-Snap-Key (WS-Rpt-Snap-Idx)
068300              move HPC-Value to WS-Rpt-Snap-Value (WS-Rpt-Snap-Idx).
068400*
068500     perform  AA065-Read-One-Cache-Rec.
068600*
068700 AA068-Exit.  exit section.
068800*
068900 AA069-Write-Weekly-Row      section.
069000*********************************
069100     if       WS-Header-Written = "N"
069200              perform BB030-Write-Weekly-Header
069300              move "Y" to WS-Header-Written.
069400*
069500     move     spaces to HP-Weekly-Rec.
069600     move     WS-Rpt-Snap-Value (1) to HP-Weekly-Rec.
069700     perform  BB040-Add-One-Weekly-Value
069800              varying WS-Rpt-Idx1 from 2 by 1
069900              until   WS-Rpt-Idx1 > WS-Rpt-Reading-Count.
070000     write    HP-Weekly-Rec.
070100     add      1 to WS-Weekly-Rows.
070200*
070300 AA069-Exit.  exit section.
070400*
070500 BB030-Write-Weekly-Header   section.
070600*********************************
070700     move     WS-Rpt-Snap-Key (1) to HP-Weekly-Rec.
070800     perform  BB035-Add-One-Weekly-Heading
070900              varying WS-Rpt-Idx1 from 2 by 1
071000              until   WS-Rpt-Idx1 > WS-Rpt-Reading-Count.
071100     write    HP-Weekly-Rec.
071200     move     spaces to HP-Weekly-Rec.
071300*
071400 BB030-Exit.  exit section.
071500*
071600 BB035-Add-One-Weekly-Heading section.
071700*********************************
071800     string   HP-Weekly-Rec delimited by size
071900              "," delimited by size
072000              WS-Rpt-Snap-Key (WS-Rpt-Idx1) delimited by space
072100              into HP-Weekly-Rec.
072200*
072300 BB035-Exit.  exit section.
072400*
072500 BB040-Add-One-Weekly-Value  section.
072600*********************************
072700     string   HP-Weekly-Rec delimited by size
072800              "," delimited by size
072900              WS-Rpt-Snap-Value (WS-Rpt-Idx1) delimited by size
073000              into HP-Weekly-Rec.
073100*
073200 BB040-Exit.  exit section.
073300*
073400 AA900-Close-Files           section.
073500*********************************
073600     close    HP-Config-File.
073700     close    HP-Run-Log.
073800*
073900 AA900-Exit.  exit section.
074000*
074100 ZZ010-Write-Log             section.
074200*********************************
074300     move     WS-Run-Date-Full to WS-Msg-Stamp (1:10).
074400     move     WS-Msg-Line to HPL-Log-Line.
074500     write    HPL-Log-Line.
074600*
074700 ZZ010-Exit.  exit section.
074800*
