000100* *******************************************
000200*   Select For Sensor-Cache File             *
000300*    Shared by hppoll, hprgstr, hpmap, hpstat *
000400* *******************************************
000500* 
000600*  11/02/26 hjc - Created.
000700* 
000800     select   HP-Cache-File
000900              assign       "SENSOR-CACHE"
001000              organization line sequential
001100              status       HPC-File-Status.
001200* 
