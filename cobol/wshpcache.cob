000100* *******************************************
000200*                                           *
000300*   Record Definition For Sensor-Cache      *
000400*            File                           *
000500*      Key = Hpc-Timestamp + Hpc-Sensor-Key  *
000600*      Stored sorted ascending on that key,  *
000700*      insert of a duplicate key replaces.   *
000800* *******************************************
000900*   File size 96 bytes.
001000* 
001100*  11/02/26 hjc - Created.
001200*  16/02/26 hjc - Added Hpc-Accept-Status, was implicit before.
001300*  03/03/26 rdm - Filler resized after Accept-Status added.
001400* 
001500 01  HP-Cache-Record.
001600     03  HPC-Timestamp          pic x(19).
001700     03  HPC-Group              pic x(14).
001800     03  HPC-Sensor-Key         pic x(40).
001900     03  HPC-Value              pic S9(7)v99.
002000     03  HPC-Numeric-Flag       pic x.
002005*                                     Y numeric, N text
002100     03  HPC-Accept-Status      pic x.
002105*                                     Y accepted, N rejected, not normally stored
002200     03  filler                 pic x(12).
002300* 
