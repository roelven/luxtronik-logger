000100****************************************************************
000200*                                                               *
000300*                   Heat Pump Logger    Poll Driver              *
000400*        Reads Sensor-Input snapshots, runs the disk-usage      *
000500*      guard and the snapshot validator on each one, then       *
000600*        merges accepted readings into Sensor-Cache             *
000700*                                                                *
000800****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300 program-id.             hppoll.
001400 author.                 H J Carrow, for Kestrel Data Systems.
001500 installation.           Kestrel Data Systems, Heat-Pump Logging.
001600 date-written.           13/02/1984.
001700 date-compiled.
001800 security.               Copyright (C) 1984-2026, Kestrel Data
001900*                        Systems.  All rights reserved.
002000*
002100*    Remarks.            Main poll driver for the heat-pump
002200*                        logging suite.  For every snapshot on
002300*                        Sensor-Input this checks free disk
002400*                        space, validates the snapshot, writes
002500*                        a Run-Log entry and, if accepted, merges
002600*                        the snapshot's readings into Sensor-
002700*                        Cache using the classic balanced-line
002800*                        old-master/new-master technique - the
002900*                        calling JCL renames Sensor-Cache-New to
003000*                        Sensor-Cache once this step ends clean.
003100*
003200*    Called modules.     hpmaps08. (disk-usage guard)
003300*                        hpmaps02. (snapshot validator)
003400*    Error messages used.
003500*                        HP003  -  Snapshot rejected.
003600*                        HP004  -  Snapshot accepted with warnings.
003700*                        HP005  -  Disk-usage guard tripped.
003800*
003900* Changes:
004000* 13/02/84 hjc -     Created.
004100* 19/06/84 hjc -     Added disk-usage guard call ahead of
004200*                    validation, was missing from first cut.
004300* 11/02/87 pqr -     Old-master/new-master merge now a single
004400*                    pass for the whole run, not re-opened per
004500*                    snapshot - cache keys are already ascending
004600*                    run to run so one pass is enough.
004700* 08/11/98 lmf -     Year 2000 review - Sensor-Input timestamps
004800*                    already carry a 4-digit year, no change.
004900* 23/05/99 hjc -     Confirmed Y2K sign-off, see SY-Y2K-LOG.
005000* 04/03/05 pqr -     Run-Log now shows sensor/error/warning
005100*                    counts on the accept line, was just Y/N.
005200* 16/09/12 lmf -     Skip-cache-update added when the disk
005300*                    guard trips, was flushing regardless.
005400* 14/02/26 hjc -     Re-pointed at the current wshp*/selhp*/
005500*                    fdhp* copybook set.
005600*
005700****************************************************************
005800*
005900 environment             division.
006000*===============================
006100*
006200 configuration           section.
006300 source-computer.        GENERIC.
006400 object-computer.        GENERIC.
006500 special-names.
006600     C01 is TOP-OF-FORM
006700     CLASS HP-DIGIT-CLASS is "0" thru "9"
006800     UPSI-0 ON STATUS IS HP-TRACE-ON.
006900*
007000 input-output            section.
007100 file-control.
007200     copy "selhpcfg.cob".
007300     copy "selhpcache.cob".
007400*
007500     select   HP-Input-File
007600              assign       "SENSOR-INPUT"
007700              organization line sequential
007800              status       HPI-File-Status.
007900*
008000     select   HP-Disk-Path-File
008100              assign       "DISK-PATHS"
008200              organization line sequential
008300              status       HPD-File-Status.
008400*
008500     select   HP-Cache-New-File
008600              assign       "SENSOR-CACHE-NEW"
008700              organization line sequential
008800              status       HPN-File-Status.
008900*
009000     select   HP-Run-Log
009100              assign       "RUN-LOG"
009200              organization line sequential
009300              status       HPL-File-Status.
009400*
009500 data                    division.
009600*===============================
009700*
009800 file                    section.
009900*-----------------------
010000*
010100     copy "fdhpcfg.cob".
010200     copy "fdhpcache.cob".
010300*
010400 fd  HP-Input-File.
010500     copy "wshpsnap.cob".
010600*
010700 fd  HP-Disk-Path-File.
010800 01  HP-Disk-Path-Rec.
010900     copy "wshpdisk.cob".
011000*
011100 fd  HP-Cache-New-File.
011200 01  HP-Cache-New-Rec        pic x(96).
011300*
011400 fd  HP-Run-Log.
011500 01  HPL-Log-Line            pic x(100).
011600*
011700 working-storage section.
011800*-----------------------
011900*
012000 77  HPCFG-File-Status       pic xx.
012100 77  HPC-File-Status         pic xx.
012200 77  HPI-File-Status         pic xx.
012300 77  HPD-File-Status         pic xx.
012400 77  HPN-File-Status         pic xx.
012500 77  HPL-File-Status         pic xx.
012600 77  RRN                     pic 9(4)     comp value 1.
012700*
012800 01  WS-Flags.
012900     03  WS-Input-Eof        pic x        value "N".
013000     03  WS-Old-Eof          pic x        value "N".
013100     03  WS-Guard-Tripped    pic x        value "N".
013150     03  filler              pic x(1).
013200*
013300 01  WS-Flags-Dump redefines WS-Flags.
013400     03  filler              pic x(4).
013500*
013600 01  WS-Counters.
013700     03  WS-Detail-Count     pic 9(5)     comp.
013800     03  WS-Idx1             pic 9(5)     comp.
013900     03  WS-Path-Count       pic 9(3)     comp.
014000     03  WS-Accept-Total     pic 9(7)     comp.
014100     03  WS-Reject-Total     pic 9(7)     comp.
014110*  03/03/26 rdm - Added Read-Total/Stored-Total, the end-of-run
014120*                 message only carried accept/reject before and
014130*                 the spec calls for all four control totals.
014140     03  WS-Read-Total       pic 9(7)     comp.
014145     03  WS-Stored-Total     pic 9(7)     comp.
014150     03  filler              pic x(1).
014200*
014210* Flat dump view of the counter block, for trace listings only -
014220* never moved-to, just DISPLAYed under UPSI-0 control.
014230 01  WS-Counters-Dump redefines WS-Counters.
014240     03  filler              pic x(42).
014250*
014300 01  WS-Saved-Snap-Timestamp pic x(19).
014400*
014500 01  WS-Old-Key.
014600     03  WS-Old-Key-Stamp    pic x(19).
014700     03  WS-Old-Key-Sensor   pic x(40).
014800*
014900 01  WS-Old-Key-Alt redefines WS-Old-Key.
015000     03  filler              pic x(59).
015100*
015200 01  WS-New-Key.
015300     03  WS-New-Key-Stamp    pic x(19).
015400     03  WS-New-Key-Sensor   pic x(40).
015450     03  filler              pic x(1).
015500*
015600 01  WS-New-Cache-Rec.
015700     03  WSN-Timestamp       pic x(19).
015800     03  WSN-Group           pic x(14).
015900     03  WSN-Sensor-Key      pic x(40).
016000     03  WSN-Value           pic S9(7)v99.
016100     03  WSN-Numeric-Flag    pic x.
016200     03  WSN-Accept-Status   pic x        value "Y".
016300     03  filler              pic x(12).
016400*
016500 01  WS-Msg-Line.
016600     03  WS-Msg-Stamp        pic x(19).
016700     03  filler              pic x.
016800     03  WS-Msg-Text         pic x(80).
016900*
017000 01  HP-Maps08-Control.
017100     03  M08-Path-Count      pic 9(3).
017200     03  M08-Threshold-Pct   pic 9(3).
017300     03  M08-Over-Count      pic 9(3).
017400     03  M08-Guard-Tripped   pic x.
017500     03  filler              pic x(10).
017600*
017700 01  HP-Disk-Path-Table.
017800     03  DP-Entry occurs 50 times
017900                  indexed by DP-Idx.
018000     copy "wshpdisk.cob".
018100*
018200 01  HP-Maps02-Control.
018300     03  M02-Now-Timestamp   pic x(19).
018400     03  filler              pic x(1).
018500     03  M02-Snap-Timestamp  pic x(19).
018600     03  M02-Sensor-Count    pic 9(5).
018700     03  filler              pic x(10).
018800*
018810 01  WS-Sys-Date-Raw.
018815     03  WS-Sys-YY           pic 9(2).
018820     03  WS-Sys-MM           pic 9(2).
018825     03  WS-Sys-DD           pic 9(2).
018828     03  filler              pic x(1).
018830*
018835 01  WS-Sys-Time-Raw.
018840     03  WS-Sys-HH           pic 9(2).
018845     03  WS-Sys-Mi           pic 9(2).
018850     03  WS-Sys-SS           pic 9(2).
018853     03  WS-Sys-HS           pic 9(2).
018857     03  filler              pic x(1).
018860*
018865 77  WS-Sys-Century          pic 9(2)     comp.
018870 01  WS-Sys-Year-Full        pic 9(4).
018875*
018900 copy "wshpread.cob".
019000*
019100 copy "wshpvres.cob".
019200*
019300 copy "wshpvmsg.cob".
019400*
019500 01  WS-Idx-For-Msg          pic 9(2)     comp.
019600*
019700 procedure division.
019800*=========================================================
019900*
020000 AA000-Main                  section.
020100***********************************
020200     perform  AA010-Open-Files.
020300     perform  AA020-Load-Config.
020400     perform  AA030-Prime-Old-Cache.
020500     perform  AA035-Read-Header.
020600*
020700     perform  AA040-Process-One-Snapshot
020800              until    WS-Input-Eof = "Y".
020900*
021000     perform  AA090-Flush-Remaining-Old.
021100     perform  AA095-Write-Summary.
021200     perform  AA900-Close-Files.
021300     goback.
021400*
021500 AA000-Exit.  exit section.
021600*
021700 AA010-Open-Files            section.
021800*********************************
021900     open     extend HP-Run-Log.
022000     if       HPL-File-Status = "05" or "35"
022100              open output HP-Run-Log.
022200*
022300     open     input  HP-Config-File.
022400     open     input  HP-Input-File.
022500     open     input  HP-Cache-File.
022600     open     output HP-Cache-New-File.
022700*
022800 AA010-Exit.  exit section.
022900*
023000 AA020-Load-Config           section.
023100*********************************
023200     move     1 to RRN.
023300     read     HP-Config-File
023400              invalid key
023500              move "HP001 - config file will not open"
023600                   to WS-Msg-Text
023700              perform ZZ010-Write-Log
023800              move 16 to return-code
023900              goback.
024000*
024100     move     CFG-Disk-Threshold to M08-Threshold-Pct.
024200*
024300 AA020-Exit.  exit section.
024400*
024500 AA030-Prime-Old-Cache       section.
024600*********************************
024700     read     HP-Cache-File
024800              at end
024900              move "Y" to WS-Old-Eof
025000              go to AA030-Exit.
025100*
025200     move     HPC-Timestamp to WS-Old-Key-Stamp.
025300     move     HPC-Sensor-Key to WS-Old-Key-Sensor.
025400*
025500 AA030-Exit.  exit section.
025600*
025700 AA035-Read-Header           section.
025800*********************************
025900     read     HP-Input-File into HP-Snap-Header
026000              at end
026100              move "Y" to WS-Input-Eof
026200              go to AA035-Exit.
026300*
026400     move     HP-Snap-Hdr-Timestamp to WS-Saved-Snap-Timestamp.
026500     move     HP-Snap-Hdr-Count     to WS-Detail-Count.
026600*
026700 AA035-Exit.  exit section.
026800*
026900 AA040-Process-One-Snapshot  section.
027000*********************************
027100*
027150*  03/03/26 rdm - Removed the old "count = 0, skip snapshot"
027160*                 short-circuit.  Spec's V1 treats a zero-sensor
027170*                 snapshot as a critical error, not a non-event -
027180*                 it still has to run the disk guard, go through
027190*                 hpmaps02 (which rejects it as "no sensor data")
027200*                 and pick up a run-log line and a reject count,
027210*                 same as any other rejected snapshot.  With the
027220*                 count at zero the detail-reading loop below
027230*                 simply performs no iterations.
027240*
027250     add      1 to WS-Read-Total.
027260*
027500     perform  AA042-Read-One-Detail
027600              varying WS-Idx1 from 1 by 1
027700              until   WS-Idx1 > WS-Detail-Count.
027800*
027900     perform  AA045-Check-Disk-Guard.
028000     perform  AA050-Validate-Snapshot.
028100     perform  AA060-Write-Snapshot-Log.
028200*
028250*  03/03/26 rdm - Dropped the Guard-Tripped test here.  Disk
028260*                 guard is warnings-only per spec - it logs HP005
028270*                 in AA045 above but must never itself reject a
028280*                 snapshot hpmaps02 otherwise accepted.
028300     if       VR-Valid-Flag = "Y"
028500              perform AA070-Merge-Flush-Accepted
028600                      varying WS-Idx1 from 1 by 1
028700                      until   WS-Idx1 > WS-Detail-Count
028750              add     WS-Detail-Count to WS-Stored-Total
028800              add     1 to WS-Accept-Total
028900     else
029000              add     1 to WS-Reject-Total.
029100*
029300     perform  AA035-Read-Header.
029400*
029500 AA040-Exit.  exit section.
029600*
029700 AA042-Read-One-Detail       section.
029800*********************************
029900     read     HP-Input-File into HP-Snap-Detail
030000              at end
030100              move "Y" to WS-Input-Eof
030200              go to AA042-Exit.
030300*
030400     move     HP-Det-Group       to HPR-Group       (WS-Idx1).
030500     move     HP-Det-Sensor-Key  to HPR-Sensor-Key  (WS-Idx1).
030600     move     HP-Det-Value       to HPR-Value       (WS-Idx1).
030700     move     HP-Det-Numeric-Flag to HPR-Numeric-Flag (WS-Idx1).
030800*
030900 AA042-Exit.  exit section.
031000*
031100 AA045-Check-Disk-Guard      section.
031200*********************************
031300     move     "N" to WS-Guard-Tripped.
031400     move     zero to WS-Path-Count.
031500*
031600     open     input HP-Disk-Path-File.
031700     if       HPD-File-Status not = "00"
031800              go to AA045-Exit.
031900*
032000     perform  AA047-Read-One-Path
032100              until    HPD-File-Status = "10" or WS-Path-Count = 50.
032200*
032300     close    HP-Disk-Path-File.
032400*
032500     if       WS-Path-Count = zero
032600              go to AA045-Exit.
032700*
032800     move     WS-Path-Count to M08-Path-Count.
032900     call     "hpmaps08" using HP-Maps08-Control
033000                              HP-Disk-Path-Table
033100                              HP-Validation-Messages.
033200*
033300     move     M08-Guard-Tripped to WS-Guard-Tripped.
033400     if       WS-Guard-Tripped = "Y"
033500              move "HP005 - disk usage guard tripped"
033600                   to WS-Msg-Text
033700              perform ZZ010-Write-Log
033800              perform ZZ020-Write-Messages.
033900*
034000 AA045-Exit.  exit section.
034100*
034200 AA047-Read-One-Path         section.
034300*********************************
034400     read     HP-Disk-Path-File into HP-Disk-Path-Rec
034500              at end
034600              go to AA047-Exit.
034700*
034800     add      1 to WS-Path-Count.
034900     move     HP-Disk-Path-Rec to DP-Entry (WS-Path-Count).
035000*
035100 AA047-Exit.  exit section.
035200*
035300 AA050-Validate-Snapshot     section.
035400*********************************
035500     move     WS-Saved-Snap-Timestamp to M02-Snap-Timestamp.
035550     perform  AA055-Get-Now-Timestamp.
035700     move     WS-Detail-Count to M02-Sensor-Count.
035800*
035900     call     "hpmaps02" using HP-Maps02-Control
036000                              HP-Reading-Table
036100                              HP-Validation-Result
036200                              HP-Validation-Messages.
036300*
036400 AA050-Exit.  exit section.
036500*
036510 AA055-Get-Now-Timestamp     section.
036520*********************************
036530*
036540* Century windowing, same rule as the old UK/USA/Intl date
036550* handling elsewhere in the shop's copybooks - under 50 is this
036560* century, 50 and over is the last one.
036570*
036580     accept   WS-Sys-Date-Raw from date.
036590     accept   WS-Sys-Time-Raw from time.
036605*
036610     if       WS-Sys-YY < 50
036620              move 20 to WS-Sys-Century
036630     else
036640              move 19 to WS-Sys-Century.
036650*
036660     move     WS-Sys-Century to WS-Sys-Year-Full (1:2).
036670     move     WS-Sys-YY      to WS-Sys-Year-Full (3:2).
036680*
036690     string   WS-Sys-Year-Full "-" WS-Sys-MM "-" WS-Sys-DD
036700              " " WS-Sys-HH ":" WS-Sys-Mi ":" WS-Sys-SS
036710              delimited by size into M02-Now-Timestamp.
036720*
036730 AA055-Exit.  exit section.
036740*
036750 AA060-Write-Snapshot-Log    section.
036760*********************************
036770     move     WS-Saved-Snap-Timestamp to WS-Msg-Stamp.
036780*
037000     if       VR-Valid-Flag = "Y"
037100              string "HP004 - snapshot accepted, sensors "
037200                     VR-Sensor-Count
037300                     " errors " VR-Error-Count
037400                     " warnings " VR-Warning-Count
037500                     delimited by size into WS-Msg-Text
037600     else
037700              string "HP003 - snapshot rejected, sensors "
037800                     VR-Sensor-Count
037900                     " errors " VR-Error-Count
038000                     " warnings " VR-Warning-Count
038100                     delimited by size into WS-Msg-Text.
038200*
038300     perform  ZZ010-Write-Log.
038400     perform  ZZ020-Write-Messages.
038500*
038600 AA060-Exit.  exit section.
038700*
038800 AA070-Merge-Flush-Accepted  section.
038900*********************************
039000     move     WS-Saved-Snap-Timestamp to WS-New-Key-Stamp.
039100     move     HPR-Sensor-Key (WS-Idx1) to WS-New-Key-Sensor.
039200*
039300     perform  AA075-Advance-Old-Through.
039400*
039500     if       WS-Old-Eof not = "Y"
039600          and WS-Old-Key = WS-New-Key
039700              perform AA030-Prime-Old-Cache.
039800*
039900     move     WS-Saved-Snap-Timestamp  to WSN-Timestamp.
040000     move     HPR-Group     (WS-Idx1)  to WSN-Group.
040100     move     HPR-Sensor-Key (WS-Idx1) to WSN-Sensor-Key.
040200     move     HPR-Value     (WS-Idx1)  to WSN-Value.
040300     move     HPR-Numeric-Flag (WS-Idx1) to WSN-Numeric-Flag.
040400     move     WS-New-Cache-Rec to HP-Cache-New-Rec.
040500     write    HP-Cache-New-Rec.
040600*
040700 AA070-Exit.  exit section.
040800*
040900 AA075-Advance-Old-Through   section.
041000*********************************
041100     perform  AA079-Write-Old-And-Read
041200              until    WS-Old-Eof = "Y"
041300              or      WS-Old-Key not < WS-New-Key.
041400*
041500 AA075-Exit.  exit section.
041600*
041700 AA079-Write-Old-And-Read    section.
041800*********************************
041900     move     HP-Cache-Record to HP-Cache-New-Rec.
042000     write    HP-Cache-New-Rec.
042100     perform  AA030-Prime-Old-Cache.
042200*
042300 AA079-Exit.  exit section.
042400*
042500 AA090-Flush-Remaining-Old   section.
042600*********************************
042700     perform  AA079-Write-Old-And-Read
042800              until    WS-Old-Eof = "Y".
042900*
043000 AA090-Exit.  exit section.
043100*
043200 AA095-Write-Summary         section.
043300*********************************
043310*
043320*  03/03/26 rdm - Line now shows all four end-of-run control
043330*                 totals (spec wants snapshots read, accepted,
043340*                 rejected and readings stored); used to carry
043350*                 only accepted/rejected.
043360*
043400     string   "HP000 - poll run complete, read "
043410              WS-Read-Total
043500              " accepted " WS-Accept-Total
043600              " rejected " WS-Reject-Total
043650              " stored " WS-Stored-Total
043700              delimited by size into WS-Msg-Text.
043800     perform  ZZ010-Write-Log.
043900*
044000 AA095-Exit.  exit section.
044100*
044200 AA900-Close-Files           section.
044300*********************************
044400     close    HP-Config-File.
044500     close    HP-Input-File.
044600     close    HP-Cache-File.
044700     close    HP-Cache-New-File.
044800     close    HP-Run-Log.
044900*
045000 AA900-Exit.  exit section.
045100*
045200 ZZ010-Write-Log             section.
045300*********************************
045400     move     WS-Msg-Line to HPL-Log-Line.
045500     write    HPL-Log-Line.
045600*
045700 ZZ010-Exit.  exit section.
045800*
045900 ZZ020-Write-Messages        section.
046000*********************************
046100     if       VM-Line-Count = zero
046200              go to ZZ020-Exit.
046300*
046400     perform  ZZ025-Write-One-Message
046500              varying WS-Idx-For-Msg from 1 by 1
046600              until   WS-Idx-For-Msg > VM-Line-Count.
046700*
046800     move     zero to VM-Line-Count.
046900*
047000 ZZ020-Exit.  exit section.
047100*
047200 ZZ025-Write-One-Message     section.
047300*********************************
047400     move     WS-Saved-Snap-Timestamp to WS-Msg-Stamp.
047500     move     VM-Text (WS-Idx-For-Msg) to WS-Msg-Text (1:60).
047600     perform  ZZ010-Write-Log.
047700*
047800 ZZ025-Exit.  exit section.
047900*
