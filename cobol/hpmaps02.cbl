000100****************************************************************
000200*                                                               *
000300*                 Snapshot Validation (Maps Module)              *
000400*           Completeness / Critical Sensors / Range /            *
000500*              Data Type / Timestamp checks                      *
000600*                                                                *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.             hpmaps02.
001300 author.                 H J Carrow, for Kestrel Data Systems.
001400 installation.           Kestrel Data Systems, Heat-Pump Logging.
001500 date-written.           12/02/1984.
001600 date-compiled.
001700 security.               Copyright (C) 1984-2026, Kestrel Data
001800*                        Systems.  All rights reserved.
001900*
002000*    Remarks.            Pure validation Maps-module CALLed once
002100*                        per snapshot by hppoll.  Does no file I/O
002200*                        of its own - returns its verdict and any
002300*                        warning/error text via LINKAGE only, the
002400*                        same shape as the old maps04/maps09
002500*                        date and check-digit modules.
002600*
002700*    Called modules.     None.
002800*    Files used.         None - pure computation.
002900*
003000* Changes:
003100* 12/02/84 hjc -     Created.
003200* 03/06/84 hjc -     Added V3 range checks by sensor class.
003300* 19/11/84 pqr -     Added V4 data-type (numeric-flag) checks.
003400* 07/04/85 hjc -     Added V5 timestamp-difference check.
003500* 22/01/86 pqr -     Fixed temp-class table - TWA/TWE/TSK/TSS missing.
003600* 14/08/87 lmf -     Outlier summary message wording tidied.
003700* 02/12/88 hjc -     Critical-sensor minimum lowered 12 -> 10 per
003800*                    revised spec from site survey.
003900* 19/03/90 pqr -     V1 boundary correction, was off by one.
004000* 11/09/91 lmf -     Table-driven substring search replaces the
004100*                    nine separate IF tests - easier to maintain.
004200* 30/06/93 hjc -     Energy class range corrected 0-1000 -> 0-10000.
004300* 15/02/95 pqr -     Comment tidy, no logic change.
004400* 08/11/98 lmf -     Year 2000 review - no 2-digit year fields in
004500*                    this module, nothing to change.
004600* 23/05/99 hjc -     Confirmed Y2K sign-off, see SY-Y2K-LOG.
004700* 17/07/02 pqr -     Message-table bound widened 12 -> 20 lines.
004800* 09/10/06 lmf -     Minor tidy of comments for new starters.
004900* 21/04/11 hjc -     Outlier first-3 limit now a named constant.
005000* 13/02/26 hjc -     Re-pointed at the wshpread/wshpvres/wshpvmsg
005100*                    copybooks used by the current hppoll driver.
005200* 03/03/26 rdm -     Added M02-Fallback-Request and CC010-Quick-
005300*                    Validate - the spec's quick/fallback check
005400*                    (count >= 100 and >= 10 temperature-class
005500*                    keys) is now a selectable entry point
005600*                    alongside the full V1-V5 pass, for a
005700*                    caller that wants the cheap check instead.
005800*
005900****************************************************************
006000*
006100 environment             division.
006200*===============================
006300*
006400 configuration           section.
006500 special-names.
006600     C01 is TOP-OF-FORM
006700     CLASS HP-ALPHA-CLASS is "A" thru "Z"
006800     UPSI-0 ON STATUS IS HP-TRACE-ON.
006900*
007000 input-output            section.
007100*-------------------------------
007200*
007300 data                    division.
007400*===============================
007500*
007600 working-storage section.
007700*-----------------------
007800*
007900 77  WS-Crit-Min             pic 9(2)     comp value 10.
008000 77  WS-Outlier-Limit        pic 9(1)     comp value 3.
008100*  03/03/26 rdm - V5 rewritten on true elapsed seconds (a day
008200*                 number plus seconds-of-day for each clock)
008300*                 instead of comparing the HH digits alone -
008400*                 the old way missed a same-day diff that
008500*                 crossed an hour boundary and saw zero diff
008600*                 for a prior-day snapshot at the same hour.
008700 77  WS-V5-Now-Day           pic 9(7)     comp.
008800 77  WS-V5-Snap-Day          pic 9(7)     comp.
008900 77  WS-V5-Now-Sec           pic 9(5)     comp.
009000 77  WS-V5-Snap-Sec          pic 9(5)     comp.
009100 77  WS-Day-Diff             pic S9(7)    comp.
009200 77  WS-Diff-Secs-Signed     pic S9(8)    comp.
009300 77  WS-V5-Temp              pic 9(4)     comp.
009400 77  WS-V5-Rem               pic 9(4)     comp.
009500 77  WS-Diff-Secs            pic 9(8)     comp.
009600*
009700 01  WS-V5-Parse.
009800     03  WS-V5-CC            pic 9(2)     comp.
009900     03  WS-V5-YY            pic 9(2)     comp.
010000     03  WS-V5-MM            pic 9(2)     comp.
010100     03  WS-V5-DD            pic 9(2)     comp.
010200     03  WS-V5-HH            pic 9(2)     comp.
010300     03  WS-V5-MI            pic 9(2)     comp.
010400     03  WS-V5-SS            pic 9(2)     comp.
010500     03  WS-V5-Year-Full     pic 9(4)     comp.
010600     03  WS-V5-Day-Num       pic 9(7)     comp.
010700     03  WS-V5-Leap-Add      pic 9(1)     comp.
010800     03  filler              pic x(1).
010900*
011000* Flat dump view of the V5 parse block, for trace listings only -
011100* never moved-to, just DISPLAYed under UPSI-0 control.
011200 01  WS-V5-Parse-Dump redefines WS-V5-Parse.
011300     03  filler              pic x(20).
011400*
011500* Cumulative days before each month (non-leap year), loaded
011600* explicit move by move in the manner of the sensor-class table
011700* below - used by BB055 to turn a Y/M/D into a day number for
011800* the V5 elapsed-time check.
011900 01  WS-V5-Cum-Days-Area.
012000     03  WS-V5-Cum-Entry occurs 12 times
012100                          indexed by WS-V5-Cum-Idx.
012200         05  WS-V5-Cum-Days  pic 9(3)     comp.
012300*
012400* Flat dump view of the whole cumulative-days table, for trace
012500* listings only - never moved-to, just DISPLAYed under UPSI-0.
012600 01  WS-V5-Cum-Days-Dump redefines WS-V5-Cum-Days-Area.
012700     03  filler              pic x(36).
012800*
012900 01  WS-Loop-Controls.
013000     03  WS-Idx1             pic 9(5)     comp.
013100     03  WS-Tab-Idx          pic 9(2)     comp.
013200     03  WS-Pos              pic 9(2)     comp.
013300     03  WS-Temp-Count       pic 9(5)     comp.
013400     03  WS-Outlier-Count    pic 9(5)     comp.
013500     03  WS-Nonnum-Count     pic 9(5)     comp.
013600     03  WS-Error-Count      pic 9(3)     comp.
013700     03  WS-Warning-Count    pic 9(3)     comp.
013800     03  filler              pic x(1).
013900*
014000* Flat dump view of the loop-control block, for trace listings
014100* only - never moved-to, just DISPLAYed under UPSI-0 control.
014200 01  WS-Loop-Controls-Dump redefines WS-Loop-Controls.
014300     03  filler              pic x(20).
014400*
014500 01  WS-Key-Work.
014600     03  WS-Key-Upper        pic x(40).
014700     03  WS-Reading-Class    pic x(4).
014800     03  WS-Search-Text      pic x(10).
014900     03  WS-Search-Len       pic 9(2)     comp.
015000     03  WS-Found-Flag       pic x.
015100     03  filler              pic x(1).
015200*
015300 01  WS-Class-Table-Area.
015400     03  WS-Class-Entry occurs 19 times
015500                        indexed by WS-Class-Idx.
015600         05  WS-CT-Text      pic x(10).
015700         05  WS-CT-Len       pic 9(2)     comp.
015800         05  WS-CT-Class     pic x(4).
015900         05  filler          pic x(1).
016000*
016100* Flat dump view of the whole class table, for trace listings
016200* only - never moved-to, just DISPLAYed under UPSI-0 control.
016300 01  WS-Class-Table-Dump redefines WS-Class-Table-Area.
016400     03  filler              pic x(352).
016500*
016600 01  WS-Msg-Text             pic x(60).
016700 01  WS-Msg-Text-Alt redefines WS-Msg-Text.
016800     03  WS-Msg-First-40     pic x(40).
016900     03  WS-Msg-Last-20      pic x(20).
017000 01  WS-Msg-Num-Disp         pic zzz9.
017100*
017200 linkage                 section.
017300*-----------------------
017400*
017500 01  HP-Maps02-Control.
017600     03  M02-Now-Timestamp    pic x(19).
017700     03  filler               pic x(1).
017800     03  M02-Snap-Timestamp   pic x(19).
017900     03  M02-Sensor-Count     pic 9(5).
018000     03  M02-Fallback-Request pic x.
018100*                                  Y - run CC010 quick check only,
018200*                                      not the full V1-V5 pass.
018300     03  filler               pic x(9).
018400*
018500 copy "wshpread.cob".
018600*
018700 copy "wshpvres.cob".
018800*
018900 copy "wshpvmsg.cob".
019000*
019100 procedure division using HP-Maps02-Control
019200                          HP-Reading-Table
019300                          HP-Validation-Result
019400                          HP-Validation-Messages.
019500*=========================================================
019600*
019700 AA000-Main                  section.
019800***********************************
019900     move     zero to WS-Error-Count
020000                      WS-Warning-Count
020100                      WS-Temp-Count
020200                      WS-Outlier-Count
020300                      WS-Nonnum-Count
020400     move     zero to VM-Line-Count.
020500     move     M02-Now-Timestamp to VR-Timestamp.
020600*
020700     if       M02-Fallback-Request = "Y"
020800              perform CC010-Quick-Validate
020900              go to  AA000-Exit.
021000*
021100     perform  BB000-Load-Class-Table.
021200     perform  BB005-Load-Cum-Days-Table.
021300     perform  BB010-Check-Completeness.
021400     perform  BB020-Classify-And-Range-Check.
021500     perform  BB030-Check-Critical-Sensors.
021600     perform  BB040-Check-Data-Types.
021700     perform  BB050-Check-Timestamp.
021800     perform  BB060-Set-Verdict.
021900*
022000 AA000-Exit.  exit section.
022100*
022200 BB000-Load-Class-Table      section.
022300*********************************
022400*
022500* Loaded explicitly, one move per entry, in the manner of the
022600* Alpha/Ar1 table in the old maps09 check-digit module - this
022700* avoids relying on a VALUE clause laid out across FILLERs.
022800*
022900     move     "TEMP      " to WS-CT-Text (1)
023000     move     04            to WS-CT-Len  (1)
023100     move     "TEMP"        to WS-CT-Class (1)
023200     move     "TEMPERATUR" to WS-CT-Text (2)
023300     move     10            to WS-CT-Len  (2)
023400     move     "TEMP"        to WS-CT-Class (2)
023500     move     "TV        " to WS-CT-Text (3)
023600     move     02            to WS-CT-Len  (3)
023700     move     "TEMP"        to WS-CT-Class (3)
023800     move     "TR        " to WS-CT-Text (4)
023900     move     02            to WS-CT-Len  (4)
024000     move     "TEMP"        to WS-CT-Class (4)
024100     move     "TA        " to WS-CT-Text (5)
024200     move     02            to WS-CT-Len  (5)
024300     move     "TEMP"        to WS-CT-Class (5)
024400     move     "TWA       " to WS-CT-Text (6)
024500     move     03            to WS-CT-Len  (6)
024600     move     "TEMP"        to WS-CT-Class (6)
024700     move     "TWE       " to WS-CT-Text (7)
024800     move     03            to WS-CT-Len  (7)
024900     move     "TEMP"        to WS-CT-Class (7)
025000     move     "TSK       " to WS-CT-Text (8)
025100     move     03            to WS-CT-Len  (8)
025200     move     "TEMP"        to WS-CT-Class (8)
025300     move     "TSS       " to WS-CT-Text (9)
025400     move     03            to WS-CT-Len  (9)
025500     move     "TEMP"        to WS-CT-Class (9)
025600     move     "FLOW      " to WS-CT-Text (10)
025700     move     04            to WS-CT-Len  (10)
025800     move     "FLOW"        to WS-CT-Class (10)
025900     move     "VOLUM     " to WS-CT-Text (11)
026000     move     05            to WS-CT-Len  (11)
026100     move     "FLOW"        to WS-CT-Class (11)
026200     move     "RATE      " to WS-CT-Text (12)
026300     move     04            to WS-CT-Len  (12)
026400     move     "FLOW"        to WS-CT-Class (12)
026500     move     "PRESSURE  " to WS-CT-Text (13)
026600     move     08            to WS-CT-Len  (13)
026700     move     "PRES"        to WS-CT-Class (13)
026800     move     "PRESS     " to WS-CT-Text (14)
026900     move     05            to WS-CT-Len  (14)
027000     move     "PRES"        to WS-CT-Class (14)
027100     move     "BAR       " to WS-CT-Text (15)
027200     move     03            to WS-CT-Len  (15)
027300     move     "PRES"        to WS-CT-Class (15)
027400     move     "ENERGY    " to WS-CT-Text (16)
027500     move     06            to WS-CT-Len  (16)
027600     move     "ENER"        to WS-CT-Class (16)
027700     move     "POWER     " to WS-CT-Text (17)
027800     move     05            to WS-CT-Len  (17)
027900     move     "ENER"        to WS-CT-Class (17)
028000     move     "WATT      " to WS-CT-Text (18)
028100     move     04            to WS-CT-Len  (18)
028200     move     "ENER"        to WS-CT-Class (18)
028300     move     "KWH       " to WS-CT-Text (19)
028400     move     03            to WS-CT-Len  (19)
028500     move     "ENER"        to WS-CT-Class (19).
028600*
028700 BB000-Exit.  exit section.
028800*
028900 BB005-Load-Cum-Days-Table   section.
029000*********************************
029100*
029200* Days gone by at the start of each month, non-leap year -
029300* BB055 adds one more for March onward in a leap year.  Loaded
029400* explicit move by move, same habit as BB000 above.
029500*
029600     move     000 to WS-V5-Cum-Days (1).
029700     move     031 to WS-V5-Cum-Days (2).
029800     move     059 to WS-V5-Cum-Days (3).
029900     move     090 to WS-V5-Cum-Days (4).
030000     move     120 to WS-V5-Cum-Days (5).
030100     move     151 to WS-V5-Cum-Days (6).
030200     move     181 to WS-V5-Cum-Days (7).
030300     move     212 to WS-V5-Cum-Days (8).
030400     move     243 to WS-V5-Cum-Days (9).
030500     move     273 to WS-V5-Cum-Days (10).
030600     move     304 to WS-V5-Cum-Days (11).
030700     move     334 to WS-V5-Cum-Days (12).
030800*
030900 BB005-Exit.  exit section.
031000*
031100 BB010-Check-Completeness    section.
031200*********************************
031300*
031400* V1 - sensor count 0 is an error, < 100 is an error,
031500*      100 thru 499 is a warning only (still valid).
031600*
031700     move     M02-Sensor-Count to VR-Sensor-Count.
031800     if       M02-Sensor-Count = zero
031900              add      1 to WS-Error-Count
032000              move     "no sensor data" to WS-Msg-Text
032100              perform  ZZ010-Add-Message
032200     else
032300     if       M02-Sensor-Count < 100
032400              add      1 to WS-Error-Count
032500              move     "insufficient sensor data" to WS-Msg-Text
032600              perform  ZZ010-Add-Message
032700     else
032800     if       M02-Sensor-Count < 500
032900              add      1 to WS-Warning-Count
033000              move     "low sensor count" to WS-Msg-Text
033100              perform  ZZ010-Add-Message
033200     end-if
033300     end-if
033400     end-if.
033500*
033600 BB010-Exit.  exit section.
033700*
033800 BB020-Classify-And-Range-Check  section.
033900*********************************************
034000*
034100* V3 - classify every reading and range-check it; outliers are
034200*      warnings only and never invalidate the snapshot.
034300*
034400     if       M02-Sensor-Count = zero
034500              go to BB020-Exit.
034600*
034700     perform  BB025-Check-One-Reading
034800              varying WS-Idx1 from 1 by 1
034900              until   WS-Idx1 > M02-Sensor-Count.
035000*
035100     if       WS-Outlier-Count > zero
035200              add      1 to WS-Warning-Count
035300              move     WS-Outlier-Count to WS-Msg-Num-Disp
035400              string   "outlier values found - count "
035500                       WS-Msg-Num-Disp
035600                       delimited by size into WS-Msg-Text
035700              perform  ZZ010-Add-Message.
035800*
035900 BB020-Exit.  exit section.
036000*
036100 BB025-Check-One-Reading     section.
036200*********************************
036300*
036400     move     HPR-Sensor-Key (WS-Idx1) to WS-Key-Upper.
036500     inspect  WS-Key-Upper converting
036600              "abcdefghijklmnopqrstuvwxyz"
036700                  to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036800*
036900     move     "NONE" to WS-Reading-Class.
037000     perform  BB027-Find-Class
037100              varying WS-Class-Idx from 1 by 1
037200              until   WS-Class-Idx > 19
037300              or      WS-Reading-Class not = "NONE".
037400*
037500     if       WS-Reading-Class = "TEMP"
037600              add      1 to WS-Temp-Count.
037700*
037800     if       HPR-Numeric-Flag (WS-Idx1) not = "Y"
037900              go to BB025-Exit.
038000*
038100     evaluate WS-Reading-Class
038200         when "TEMP"
038300              if       HPR-Value (WS-Idx1) < -30
038400                    or HPR-Value (WS-Idx1) > 100
038500                       perform ZZ020-Count-Outlier
038600              end-if
038700         when "FLOW"
038800              if       HPR-Value (WS-Idx1) < 0
038900                    or HPR-Value (WS-Idx1) > 100
039000                       perform ZZ020-Count-Outlier
039100              end-if
039200         when "PRES"
039300              if       HPR-Value (WS-Idx1) < 0
039400                    or HPR-Value (WS-Idx1) > 10
039500                       perform ZZ020-Count-Outlier
039600              end-if
039700         when "ENER"
039800              if       HPR-Value (WS-Idx1) < 0
039900                    or HPR-Value (WS-Idx1) > 10000
040000                       perform ZZ020-Count-Outlier
040100              end-if
040200         when other
040300              continue
040400     end-evaluate.
040500*
040600 BB025-Exit.  exit section.
040700*
040800 BB027-Find-Class            section.
040900*********************************
041000*
041100     move     WS-CT-Text (WS-Class-Idx) to WS-Search-Text.
041200     move     WS-CT-Len  (WS-Class-Idx) to WS-Search-Len.
041300     perform  ZZ030-Key-Contains.
041400     if       WS-Found-Flag = "Y"
041500              move WS-CT-Class (WS-Class-Idx) to WS-Reading-Class.
041600*
041700 BB027-Exit.  exit section.
041800*
041900 BB030-Check-Critical-Sensors   section.
042000*********************************************
042100*
042200* V2 - fewer than Ws-Crit-Min temperature-class readings is a
042300*      critical error.
042400*
042500     if       WS-Temp-Count < WS-Crit-Min
042600              add      1 to WS-Error-Count
042700              move     "missing critical temperature sensors"
042800                       to WS-Msg-Text
042900              perform  ZZ010-Add-Message.
043000*
043100 BB030-Exit.  exit section.
043200*
043300 BB040-Check-Data-Types      section.
043400*********************************
043500*
043600* V4 - non-numeric readings are a warning only, first three
043700*      reported individually plus a count summary.
043800*
043900     if       M02-Sensor-Count = zero
044000              go to BB040-Exit.
044100*
044200     perform  BB045-Check-One-Flag
044300              varying WS-Idx1 from 1 by 1
044400              until   WS-Idx1 > M02-Sensor-Count.
044500*
044600     if       WS-Nonnum-Count > zero
044700              add      1 to WS-Warning-Count
044800              move     WS-Nonnum-Count to WS-Msg-Num-Disp
044900              string   "non-numeric readings - count "
045000                       WS-Msg-Num-Disp
045100                       delimited by size into WS-Msg-Text
045200              perform  ZZ010-Add-Message.
045300*
045400 BB040-Exit.  exit section.
045500*
045600 BB045-Check-One-Flag        section.
045700*********************************
045800*
045900     if       HPR-Numeric-Flag (WS-Idx1) = "N"
046000              add      1 to WS-Nonnum-Count
046100              if       WS-Nonnum-Count <= WS-Outlier-Limit
046200                       add 1 to WS-Warning-Count
046300                       move HPR-Sensor-Key (WS-Idx1) (1:40)
046400                            to WS-Msg-Text (1:40)
046500                       move " - non-numeric value"
046600                            to WS-Msg-Text (41:20)
046700                       perform ZZ010-Add-Message
046800              end-if.
046900*
047000 BB045-Exit.  exit section.
047100*
047200 BB050-Check-Timestamp       section.
047300*********************************
047400*
047500* V5 - warn when the snapshot clock and the run clock differ by
047600*      more than one hour, true elapsed time - a day number for
047700*      each clock (BB055) plus its own seconds-of-day, not just
047800*      the HH digits, so a diff that crosses midnight or lands
047900*      on a prior day is measured correctly.
048000*
048100*
048200     move     M02-Snap-Timestamp to VR-Timestamp.
048300     move     M02-Snap-Timestamp to WS-Msg-Text (1:19).
048400*
048500     move     M02-Now-Timestamp (1:2)  to WS-V5-CC.
048600     move     M02-Now-Timestamp (3:2)  to WS-V5-YY.
048700     move     M02-Now-Timestamp (6:2)  to WS-V5-MM.
048800     move     M02-Now-Timestamp (9:2)  to WS-V5-DD.
048900     move     M02-Now-Timestamp (12:2) to WS-V5-HH.
049000     move     M02-Now-Timestamp (15:2) to WS-V5-MI.
049100     move     M02-Now-Timestamp (18:2) to WS-V5-SS.
049200     perform  BB055-Compute-Day-Number.
049300     move     WS-V5-Day-Num to WS-V5-Now-Day.
049400     compute  WS-V5-Now-Sec = WS-V5-HH * 3600
049500                            + WS-V5-MI * 60
049600                            + WS-V5-SS.
049700*
049800     move     M02-Snap-Timestamp (1:2)  to WS-V5-CC.
049900     move     M02-Snap-Timestamp (3:2)  to WS-V5-YY.
050000     move     M02-Snap-Timestamp (6:2)  to WS-V5-MM.
050100     move     M02-Snap-Timestamp (9:2)  to WS-V5-DD.
050200     move     M02-Snap-Timestamp (12:2) to WS-V5-HH.
050300     move     M02-Snap-Timestamp (15:2) to WS-V5-MI.
050400     move     M02-Snap-Timestamp (18:2) to WS-V5-SS.
050500     perform  BB055-Compute-Day-Number.
050600     move     WS-V5-Day-Num to WS-V5-Snap-Day.
050700     compute  WS-V5-Snap-Sec = WS-V5-HH * 3600
050800                             + WS-V5-MI * 60
050900                             + WS-V5-SS.
051000*
051100     compute  WS-Day-Diff = WS-V5-Now-Day - WS-V5-Snap-Day.
051200     compute  WS-Diff-Secs-Signed =
051300              (WS-Day-Diff * 86400) + WS-V5-Now-Sec - WS-V5-Snap-Sec.
051400     if       WS-Diff-Secs-Signed < 0
051500              compute WS-Diff-Secs = 0 - WS-Diff-Secs-Signed
051600     else
051700              move    WS-Diff-Secs-Signed to WS-Diff-Secs.
051800*
051900     if       WS-Diff-Secs > 3600
052000              add      1 to WS-Warning-Count
052100              move     "large timestamp difference" to WS-Msg-Text
052200              perform  ZZ010-Add-Message.
052300*
052400 BB050-Exit.  exit section.
052500*
052600 BB055-Compute-Day-Number    section.
052700*********************************
052800*
052900* Turns a Y/M/D already split into WS-V5-CC/YY/MM/DD into an
053000* absolute day number - 365 days a common year, one leap day
053100* back every 4th year, one fewer every 100th, one more again
053200* every 400th, plus the days already gone by this year out of
053300* WS-V5-Cum-Days-Area.
053400*
053500     compute  WS-V5-Year-Full = WS-V5-CC * 100 + WS-V5-YY.
053600     move     zero to WS-V5-Leap-Add.
053700     perform  BB057-Check-V5-Leap-Year.
053800*
053900     set      WS-V5-Cum-Idx to WS-V5-MM.
054000     compute  WS-V5-Day-Num =
054100              365 * WS-V5-Year-Full
054200              + (WS-V5-Year-Full / 4)
054300              - (WS-V5-Year-Full / 100)
054400              + (WS-V5-Year-Full / 400)
054500              + WS-V5-Cum-Days (WS-V5-Cum-Idx)
054600              + WS-V5-DD
054700              + WS-V5-Leap-Add.
054800*
054900 BB055-Exit.  exit section.
055000*
055100 BB057-Check-V5-Leap-Year    section.
055200*********************************
055300*
055400* February 29th falls in a leap year - divisible by 4, and not
055500* by 100 unless also by 400 - so March onward picks up one
055600* extra day that WS-V5-Cum-Days-Area does not carry.
055700*
055800     if       WS-V5-MM < 3
055900              go to BB057-Exit.
056000*
056100     divide   WS-V5-Year-Full by 4
056200              giving WS-V5-Temp remainder WS-V5-Rem.
056300     if       WS-V5-Rem not = 0
056400              go to BB057-Exit.
056500*
056600     divide   WS-V5-Year-Full by 100
056700              giving WS-V5-Temp remainder WS-V5-Rem.
056800     if       WS-V5-Rem not = 0
056900              move 1 to WS-V5-Leap-Add
057000              go to BB057-Exit.
057100*
057200     divide   WS-V5-Year-Full by 400
057300              giving WS-V5-Temp remainder WS-V5-Rem.
057400     if       WS-V5-Rem not = 0
057500              go to BB057-Exit.
057600*
057700     move     1 to WS-V5-Leap-Add.
057800*
057900 BB057-Exit.  exit section.
058000*
058100 BB060-Set-Verdict           section.
058200*********************************
058300*
058400     move     WS-Error-Count   to VR-Error-Count.
058500     move     WS-Warning-Count to VR-Warning-Count.
058600     if       WS-Error-Count = zero
058700              move "Y" to VR-Valid-Flag
058800     else
058900              move "N" to VR-Valid-Flag.
059000*
059100 BB060-Exit.  exit section.
059200*
059300 CC010-Quick-Validate        section.
059400*********************************
059500*
059600* Fallback quick check - spec's cheap alternative to the full
059700* V1-V5 pass: valid iff count >= 100 and at least Ws-Crit-Min
059800* keys contain TEMP or TEMPERATURE.  No range/type/timestamp
059900* checks, no warning messages beyond a single failure line.
060000*  03/03/26 rdm - Added.
060100*
060200     move     zero to WS-Temp-Count.
060300     move     M02-Sensor-Count to VR-Sensor-Count.
060400*
060500     if       M02-Sensor-Count = zero
060600              go to CC010-Verdict.
060700*
060800     perform  CC015-Check-One-Quick-Reading
060900              varying WS-Idx1 from 1 by 1
061000              until   WS-Idx1 > M02-Sensor-Count.
061100*
061200 CC010-Verdict.
061300     if       M02-Sensor-Count not < 100
061400          and WS-Temp-Count not < WS-Crit-Min
061500              move "Y" to VR-Valid-Flag
061600     else
061700              move "N" to VR-Valid-Flag
061800              add  1 to WS-Error-Count
061900              move "fallback quick check failed" to WS-Msg-Text
062000              perform ZZ010-Add-Message.
062100*
062200     move     WS-Error-Count   to VR-Error-Count.
062300     move     WS-Warning-Count to VR-Warning-Count.
062400*
062500 CC010-Exit.  exit section.
062600*
062700 CC015-Check-One-Quick-Reading  section.
062800*************************************
062900*
063000     move     HPR-Sensor-Key (WS-Idx1) to WS-Key-Upper.
063100     inspect  WS-Key-Upper converting
063200              "abcdefghijklmnopqrstuvwxyz"
063300                  to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063400*
063500     move     "TEMP      " to WS-Search-Text.
063600     move     04            to WS-Search-Len.
063700     perform  ZZ030-Key-Contains.
063800     if       WS-Found-Flag = "Y"
063900              add 1 to WS-Temp-Count
064000              go to CC015-Exit.
064100*
064200     move     "TEMPERATUR" to WS-Search-Text.
064300     move     10            to WS-Search-Len.
064400     perform  ZZ030-Key-Contains.
064500     if       WS-Found-Flag = "Y"
064600              add 1 to WS-Temp-Count.
064700*
064800 CC015-Exit.  exit section.
064900*
065000 ZZ010-Add-Message           section.
065100*********************************
065200*
065300     if       VM-Line-Count < 20
065400              add      1 to VM-Line-Count
065500              move     WS-Msg-Text to VM-Text (VM-Line-Count).
065600*
065700 ZZ010-Exit.  exit section.
065800*
065900 ZZ020-Count-Outlier         section.
066000*********************************
066100*
066200     add      1 to WS-Outlier-Count.
066300     if       WS-Outlier-Count <= WS-Outlier-Limit
066400              add 1 to WS-Warning-Count
066500              move HPR-Sensor-Key (WS-Idx1) (1:40) to WS-Msg-Text (1:40)
066600              move "- value out of range" to WS-Msg-Text (41:20)
066700              perform ZZ010-Add-Message.
066800*
066900 ZZ020-Exit.  exit section.
067000*
067100 ZZ030-Key-Contains          section.
067200*********************************
067300*
067400     move     "N" to WS-Found-Flag.
067500     perform  ZZ035-Test-One-Position
067600              varying WS-Pos from 1 by 1
067700              until   WS-Pos > (41 - WS-Search-Len)
067800              or      WS-Found-Flag = "Y".
067900*
068000 ZZ030-Exit.  exit section.
068100*
068200 ZZ035-Test-One-Position     section.
068300*********************************
068400*
068500     if       WS-Key-Upper (WS-Pos : WS-Search-Len) =
068600              WS-Search-Text (1 : WS-Search-Len)
068700              move "Y" to WS-Found-Flag.
068800*
068900 ZZ035-Exit.  exit section.
069000*
069100 ZZ-Exit-Program             section.
069200*********************************
069300     goback.
069400*
