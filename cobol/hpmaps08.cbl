000100****************************************************************
000200*                                                               *
000300*                   Disk Usage Guard (Maps Module)                *
000400*                                                                *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.             hpmaps08.
001100 author.                 H J Carrow, for Kestrel Data Systems.
001200 installation.           Kestrel Data Systems, Heat-Pump Logging.
001300 date-written.           14/02/1984.
001400 date-compiled.
001500 security.               Copyright (C) 1984-2026, Kestrel Data
001600*                        Systems.  All rights reserved.
001700*
001800*    Remarks.            Pure disk-usage guard Maps-module, CALLed
001900*                        once per configured storage path by
002000*                        hppoll before a poll cycle is allowed to
002100*                        proceed.  Does no file I/O or OS-stat
002200*                        work of its own - the percent-used
002300*                        figures for each path are supplied by
002400*                        the caller, already read from the Hp
002500*                        Disk Paths File.
002600*
002700*    Called modules.     None.
002800*    Files used.         None - pure computation.
002900*
003000* Changes:
003100* 14/02/84 hjc -     Created.
003200* 21/05/84 pqr -     Threshold now taken from caller, was a
003300*                    literal 90 in the first cut.
003400* 09/01/87 lmf -     Added a second warning line per path over
003500*                    threshold so the path name always shows.
003600* 30/06/93 hjc -     Energy class range corrected - N/A to this
003700*                    module, entry left for log continuity only.
003800* 08/11/98 pqr -     Year 2000 review - no date fields in this
003900*                    module, nothing to change.
004000* 23/05/99 hjc -     Confirmed Y2K sign-off, see SY-Y2K-LOG.
004100* 14/03/04 lmf -     Over-threshold count now returned to caller
004200*                    so hppoll can decide skip-this-cycle vs warn.
004300* 13/02/26 hjc -     Re-pointed at the wshpdisk copybook used by
004400*                    the current hppoll driver.
004500*
004600****************************************************************
004700*
004800 environment             division.
004900*===============================
005000*
005100 configuration           section.
005200 special-names.
005300     C01 is TOP-OF-FORM
005400     CLASS HP-DIGIT-CLASS is "0" thru "9"
005500     UPSI-0 ON STATUS IS HP-TRACE-ON.
005600*
005700 input-output            section.
005800*-------------------------------
005900*
006000 data                    division.
006100*===============================
006200*
006300 working-storage section.
006400*-----------------------
006500*
006600 01  WS-Counters.
006700     03  WS-Idx2              pic 9(3)     comp.
006800     03  WS-Over-Count        pic 9(3)     comp.
006900*  03/03/26 rdm - Widened to carry 1 decimal place, was a plain
007000*                 integer percent - silently rounded away the
007100*                 tenths the threshold test is supposed to use.
007200     03  WS-Pct-Used          pic 9(3)v9   comp-3.
007300     03  WS-Pct-Temp          pic 9(7)v99  comp-3.
007400     03  filler               pic x(1).
007500*
007600* Flat dump view of the counter block, for trace listings only -
007700* never moved-to, just DISPLAYed under UPSI-0 control.
007800 01  WS-Counters-Dump redefines WS-Counters.
007900     03  filler               pic x(20).
008000*
008100 01  WS-Msg-Line.
008200     03  WS-Msg-Path          pic x(60).
008300*  03/03/26 rdm - Widened zz9 -> zz9.9, the test is on the
008400*                 1-decimal percent now, not a rounded integer.
008500     03  WS-Msg-Pct-Disp      pic zz9.9.
008600     03  filler               pic x(33).
008700*
008800 01  WS-Msg-Line-Alt redefines WS-Msg-Line.
008900     03  WS-Msg-Text          pic x(98).
009000*
009100*
009200 linkage                 section.
009300*-----------------------
009400*
009500 01  HP-Maps08-Control.
009600     03  M08-Path-Count       pic 9(3).
009700     03  M08-Threshold-Pct    pic 9(3).
009800     03  M08-Over-Count       pic 9(3).
009900     03  M08-Guard-Tripped    pic x.
010000*                                  Y - one or more paths over threshold
010100     03  filler               pic x(10).
010200*
010300* Flat dump view of the control block, for trace listings only -
010400* never moved-to, just DISPLAYed under UPSI-0 control.
010500 01  HP-Maps08-Control-Dump redefines HP-Maps08-Control.
010600     03  filler               pic x(20).
010700*
010800 01  HP-Disk-Path-Table.
010900     03  DP-Entry occurs 50 times
011000                  indexed by DP-Idx.
011100     copy "wshpdisk.cob".
011200*
011300 copy "wshpvmsg.cob".
011400*
011500 procedure division using HP-Maps08-Control
011600                          HP-Disk-Path-Table
011700                          HP-Validation-Messages.
011800*=========================================================
011900*
012000 AA000-Main                  section.
012100***********************************
012200     move     zero to WS-Over-Count.
012300     move     zero to VM-Line-Count.
012400*
012500     if       M08-Path-Count = zero
012600              go to AA000-Exit.
012700*
012800     perform  BB010-Compute-Percent
012900              varying WS-Idx2 from 1 by 1
013000              until   WS-Idx2 > M08-Path-Count.
013100*
013200     move     WS-Over-Count to M08-Over-Count.
013300     if       WS-Over-Count > zero
013400              move "Y" to M08-Guard-Tripped
013500     else
013600              move "N" to M08-Guard-Tripped.
013700*
013800 AA000-Exit.  exit section.
013900*
014000 BB010-Compute-Percent       section.
014100*********************************
014200*
014300     if       DP-Total-Kb (WS-Idx2) = zero
014400              move zero to WS-Pct-Used
014500              go to BB010-Exit.
014600*
014700*  03/03/26 rdm - Dropped ROUNDED.  Spec truncates the percent
014800*                 to 1 decimal place, it does not round it - the
014900*                 extra decimal in Pct-Temp is truncated away by
015000*                 the MOVE into the 1-decimal Pct-Used below.
015100     compute  WS-Pct-Temp =
015200              (DP-Used-Kb (WS-Idx2) / DP-Total-Kb (WS-Idx2)) * 100.
015300     move     WS-Pct-Temp to WS-Pct-Used.
015400*
015500     perform  BB020-Test-Threshold.
015600*
015700 BB010-Exit.  exit section.
015800*
015900 BB020-Test-Threshold        section.
016000*********************************
016100*
016200*  03/03/26 rdm - Was "< threshold" (trips at >=).  Spec is
016300*                 strictly greater-than on the 1-decimal percent
016400*                 (90.04% truncates to 90.0, threshold 90 must
016500*                 NOT trip).
016600     if       WS-Pct-Used not > M08-Threshold-Pct
016700              go to BB020-Exit.
016800*
016900     add      1 to WS-Over-Count.
017000     move     spaces to WS-Msg-Line.
017100     move     DP-Path (WS-Idx2) to WS-Msg-Path.
017200     move     WS-Pct-Used to WS-Msg-Pct-Disp.
017300     if       VM-Line-Count < 20
017400              add 1 to VM-Line-Count
017500              string WS-Msg-Path delimited by size
017600                     " is at " delimited by size
017700                     WS-Msg-Pct-Disp delimited by size
017800                     "% - over threshold" delimited by size
017900                     into VM-Text (VM-Line-Count).
018000*
018100 BB020-Exit.  exit section.
018200*
018300 ZZ-Exit-Program             section.
018400*********************************
018500     goback.
018600*
